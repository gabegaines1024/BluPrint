000100*****************************************************************
000200*                                                                *
000300*                 PC-Build  -  Run Control / Main Driver         *
000400*                                                                *
000500*        Loads the part catalogue and the active rule set,      *
000600*        evaluates every proposed build against them, runs      *
000700*        the recommendation pass and classifies any free text   *
000800*        requests on file, then prints the run report.          *
000900*                                                                *
001000*****************************************************************
001100*
001200 IDENTIFICATION          DIVISION.
001300*==================================
001400*
001500      PROGRAM-ID.         PC000.
001600      AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001700      INSTALLATION.       APPLEWOOD COMPUTERS.
001800      DATE-WRITTEN.       14/01/1986.
001900      DATE-COMPILED.
002000      SECURITY.           COPYRIGHT (C) 1986-2026 AND LATER,
002100*                          VINCENT BRYAN COEN.
002200*                          DISTRIBUTED UNDER THE GNU GENERAL
002300*                          PUBLIC LICENSE.  SEE THE FILE COPYING
002400*                          FOR DETAILS.
002500*
002600*    Remarks.            PC-Build Batch Run Control.
002700*                        Loads Parts & Rules, evaluates Builds,
002800*                        drives the Recommendation pass and the
002900*                        Request classifier, prints the report.
003000*
003100*    Version.            See Prog-Name in WS.
003200*
003300*    Called Modules.     PCVALID.   (U2 field validation)
003400*                        PCSPCVAL.  (U3 spec validation)
003500*                        PCCOMPAT.  (U1 rule engine)
003600*                        PCRECOM.   (U4/U5 recommender)
003700*                        PCINTENT.  (U7 intent classifier)
003800*
003900*    Files Used.
004000*                        PARTFILE.  Part catalogue - input.
004100*                        RULEFILE.  Compatibility rules - input.
004200*                        BUILDFILE. Proposed builds - input.
004300*                        REQFILE.   Free text requests - input.
004400*                        EVALFILE.  Evaluated builds - output.
004500*                        RECFILE.   Recommendations - output.
004600*                        INTFILE.   Classified intents - output.
004700*                        RPTFILE.   Run report - output.
004800*
004900*    Error Messages Used.
005000*                        PC001 - PC006.
005100*
005200* Changes:
005300* 14/01/1986 VBC - 1.0.00 Created - first coding of the Build
005400*                         evaluation batch for the new catalogue
005500*                         system.
005600* 22/04/1987 VBC -    .01 Added PSU wattage check to power rule
005700*                         (see PCCOMPAT) - picked up missed case
005800*                         on MORGAN job.
005900* 09/11/1988 VBC -    .02 Form-factor hierarchy widened to accept
006000*                         ITX boards in mATX cases per J.SMITH req.
006100* 03/06/1990 VBC -    .03 Recommendation pass split out of build
006200*                         loop - now runs once at end of run using
006300*                         aggregate budget, not per build.
006400* 17/02/1992 VBC -    .04 Request/intent classification added
006500*                         (PCINTENT) - ticket AC-0445.
006600* 25/09/1993 VBC -    .05 Run totals footing widened for intent
006700*                         counts.
006800* 11/08/1995 VBC -    .06 Status-code RJCT added for builds citing
006900*                         an unknown or wrong-owner part id.
007000* 14/01/1998 JWB - Y2K.07 Year-2000 readiness review - all dates
007100*                         in this run are part/build numeric keys,
007200*                         not calendar dates; no 2-digit year
007300*                         fields found, no change required. Signed
007400*                         off for millennium compliance.
007500* 30/03/1999 JWB -    .08 Confirmed Y2K sign off after live test
007600*                         run spanning 31/12/1999 to 01/01/2000 -
007700*                         no rollover issues, run totals correct.
007800* 19/07/2001 VBC -    .09 Exclusion list widened to 4000 entries -
007900*                         ran out of room on the combined catalogue
008000*                         test run.
008100* 08/03/2004 PJH -    .10 Price totals moved to COMP-3 to cut the
008200*                         report rounding drift reported by J.LEE.
008300* 21/11/2007 VBC -    .11 Added socket-missing wording split for
008400*                         one-missing vs both-missing cases.
008500* 14/01/26 VBC - 2.00.00  Rebuilt on current release level - tidy
008600*                         of var names, PC000 replaces former SL000
008700*                         style naming, folded report writer section
008800*                         in directly (see Note in change log).
008900* 22/01/26 VBC - 2.00.01  Folded separate report program plan back
009000*                         into PC000 - this shop does not split a
009100*                         one-pass report into its own called module;
009200*                         the RD stays with the read loop that feeds
009300*                         it, same as every other single-pass report
009400*                         this shop has ever run.
009500*
009600*************************************************************************
009700*
009800* Copyright Notice.
009900* ****************
010000*
010100* These files and programs are part of the Applewood Computers
010200* BluPrint PC-Build Rule Engine and is copyright (c) Vincent B Coen. 1976-2026
010300* and later.
010400*
010500* This program is now free software; you can redistribute it and/or
010600* modify it under the terms of the GNU General Public License as
010700* published by the Free Software Foundation; version 3 and later as
010800* revised for personal usage only and that includes for use within
010900* a business but without repackaging or for Resale in any way.
011000*
011100* This program is distributed in the hope that it will be useful, but
011200* WITHOUT ANY WARRANTY; without even the implied warranty of
011300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
011400*
011500*************************************************************************
011600*
011700 ENVIRONMENT             DIVISION.
011800*==================================
011900*
012000 CONFIGURATION           SECTION.
012100*
012200 SPECIAL-NAMES.
012300     C01 IS TOP-OF-FORM.
012400*
012500 INPUT-OUTPUT            SECTION.
012600 FILE-CONTROL.
012700     COPY "SELPCPRT.cob".
012800     COPY "SELPCRUL.cob".
012900     COPY "SELPCBLD.cob".
013000     COPY "SELPCREQ.cob".
013100     COPY "SELPCEVB.cob".
013200     COPY "SELPCREC.cob".
013300     COPY "SELPCINT.cob".
013400     COPY "SELPCRPT.cob".
013500*
013600 DATA                    DIVISION.
013700*==================================
013800*
013900 FILE SECTION.
014000     COPY "FDPCPRT.cob".
014100     COPY "FDPCRUL.cob".
014200     COPY "FDPCBLD.cob".
014300     COPY "FDPCREQ.cob".
014400     COPY "FDPCEVB.cob".
014500     COPY "FDPCREC.cob".
014600     COPY "FDPCINT.cob".
014700     COPY "FDPCRPT.cob".
014800*
014900 WORKING-STORAGE SECTION.
015000*-----------------------
015100 77  PROG-NAME               PIC X(15)  VALUE "PC000 (2.00.01)".
015200*
015300 COPY "WSPCTAB.cob".
015400 COPY "WSPCISS.cob".
015500 COPY "WSPCSCO.cob".
015600 COPY "WSPCRUN.cob".
015700 COPY "WSPCBPA.cob".
015800 COPY "WSPCVAL.cob".
015900*
016000 01  WS-FILE-STATUS.
016100     03  PRT-FILE-STATUS         PIC XX.
016200     03  RUL-FILE-STATUS         PIC XX.
016300     03  BLD-FILE-STATUS         PIC XX.
016400     03  REQ-FILE-STATUS         PIC XX.
016500     03  EVB-FILE-STATUS         PIC XX.
016600     03  REC-FILE-STATUS         PIC XX.
016700     03  INT-FILE-STATUS         PIC XX.
016800     03  RPT-FILE-STATUS         PIC XX.
016900     03  FILLER                  PIC X(4).
017000 01  WS-FILE-STATUS-X20 REDEFINES WS-FILE-STATUS
017100                             PIC X(20).
017200*                                    COMBINED VIEW FOR THE OPEN-
017300*                                    ERROR DUMP LINE BELOW.
017400*
017500 01  WS-SWITCHES.
017600     03  WS-PRT-EOF-SW           PIC X      VALUE "N".
017700         88  PRT-EOF                        VALUE "Y".
017800     03  WS-BLD-EOF-SW           PIC X      VALUE "N".
017900         88  BLD-EOF                        VALUE "Y".
018000     03  WS-REQ-EOF-SW           PIC X      VALUE "N".
018100         88  REQ-EOF                        VALUE "Y".
018200     03  FILLER                  PIC X(4).
018300*
018400 01  WS-WORK-FIELDS.
018500     03  WS-SUB1                 PIC 9(4)   COMP.
018600     03  WS-SUB2                 PIC 9(4)   COMP.
018700     03  WS-MATCH-FLAG           PIC X.
018800         88  WS-MATCH-FOUND                 VALUE "Y".
018900     03  WS-LOW                  PIC 9(5)   COMP.
019000     03  WS-HIGH                 PIC 9(5)   COMP.
019100     03  WS-MID                  PIC 9(5)   COMP.
019200     03  WS-REJECT-COUNT         PIC 9(3)   COMP.
019300     03  WS-TEXT-SUB             PIC 9(3)   COMP.
019400     03  FILLER                  PIC X(4).
019500*
019600 01  WS-CURRENT-BUILD.
019700     03  WS-CB-REJECTED          PIC X      VALUE "N".
019800         88  WS-CB-IS-REJECTED                VALUE "Y".
019900     03  WS-CB-MISSING-IDS       PIC X(60)  VALUE SPACES.
020000     03  WS-CB-POINTER           PIC 9(3)   COMP VALUE 1.
020100     03  FILLER                  PIC X(4).
020200*
020300 01  WS-DATE-BLOCK.
020400     03  WS-TODAY-CCYYMMDD       PIC 9(8).
020500     03  WS-TODAY-GROUPS REDEFINES WS-TODAY-CCYYMMDD.
020600         05  WS-TODAY-CC         PIC 99.
020700         05  WS-TODAY-YY         PIC 99.
020800         05  WS-TODAY-MM         PIC 99.
020900         05  WS-TODAY-DD         PIC 99.
021000 01  WS-TODAY-UK.
021100     03  WS-UK-DD                PIC 99.
021200     03  FILLER                  PIC X      VALUE "/".
021300     03  WS-UK-MM                PIC 99.
021400     03  FILLER                  PIC X      VALUE "/".
021500     03  WS-UK-CC                PIC 99.
021600     03  WS-UK-YY                PIC 99.
021700 01  WS-TODAY-X10 REDEFINES WS-TODAY-UK
021800                             PIC X(10).
021900*
022000 01  WS-PAGE-CONTROL.
022100     03  WS-PAGE-LINES           BINARY-CHAR UNSIGNED VALUE 56.
022200     03  WS-LINE-CNT             PIC 999    VALUE 90.
022300     03  WS-PAGE-CNT             PIC 999    VALUE ZERO.
022400     03  FILLER                  PIC X(4).
022500*
022600 01  Error-Messages.
022700*    System Wide
022800     03  PC001   PIC X(40)  VALUE "PC001 Part catalogue file not found -".
022900     03  PC002   PIC X(40)  VALUE "PC002 Rule file not found -".
023000     03  PC003   PIC X(40)  VALUE "PC003 Build file not found -".
023100     03  PC004   PIC X(40)  VALUE "PC004 Request file not found -".
023200     03  PC005   PIC X(40)  VALUE "PC005 Read error on Part File = ".
023300     03  PC006   PIC X(40)  VALUE "PC006 Part Table full - Part rejected -".
023400     03  FILLER                  PIC X(4).
023500*
023600 01  Error-Code              PIC 999.
023700*
023800 01  WS-REPORT-ISSUE-TEXT        PIC X(60)  VALUE SPACES.
023900 01  WS-REPORT-WARN-TEXT         PIC X(60)  VALUE SPACES.
024000*
024100 REPORT SECTION.
024200*--------------
024300*
024400 RD  PC-RUN-REPORT
024500     CONTROL      FINAL
024600     PAGE LIMIT   WS-PAGE-LINES
024700     HEADING      1
024800     FIRST DETAIL 5
024900     LAST  DETAIL WS-PAGE-LINES.
025000*
025100 01  PC-RUN-HEAD  TYPE PAGE HEADING.
025200     03  LINE  1.
025300         05  COL   1  PIC X(15)  SOURCE PROG-NAME.
025400         05  COL  40  PIC X(28)  VALUE "Applewood PC-Build Batch Run".
025500         05  COL  95  PIC X(10)  SOURCE WS-TODAY-X10.
025600         05  COL 124  PIC X(5)   VALUE "Page ".
025700         05  COL 129  PIC ZZ9    SOURCE PAGE-COUNTER.
025800*
025900 01  PC-BUILD-HEAD   TYPE IS DETAIL.
026000     03  LINE + 2.
026100         05  COL   1  PIC X(24)  VALUE "Build Evaluation Detail".
026200     03  LINE + 1.
026300         05  COL   1  PIC 9(6)   SOURCE EVB-BUILD-ID.
026400         05  COL   9  PIC X(30)  SOURCE EVB-BUILD-NAME.
026500         05  COL  41  PIC ZZZ,ZZZ,ZZ9.99  SOURCE EVB-TOTAL-PRICE.
026600         05  COL  58  PIC X      SOURCE EVB-COMPATIBLE-FLAG.
026700         05  COL  61  PIC X(4)   SOURCE EVB-STATUS-CODE.
026800*
026900 01  PC-ISSUE-LINE   TYPE IS DETAIL.
027000     03  LINE + 1.
027100         05  COL   5  PIC X(7)   VALUE "ISSUE:".
027200         05  COL  13  PIC X(60)  SOURCE WS-REPORT-ISSUE-TEXT.
027300*
027400 01  PC-WARNING-LINE TYPE IS DETAIL.
027500     03  LINE + 1.
027600         05  COL   5  PIC X(7)   VALUE "WARN :".
027700         05  COL  13  PIC X(60)  SOURCE WS-REPORT-WARN-TEXT.
027800*
027900 01  PC-RECOMM-HEAD  TYPE IS DETAIL.
028000     03  LINE + 2.
028100         05  COL   1  PIC X(15)  VALUE "Recommendations".
028200     03  LINE + 1.
028300         05  COL   1  PIC X(8)   VALUE "Part Id".
028400         05  COL  10  PIC X(30)  VALUE "Name".
028500         05  COL  41  PIC X(12)  VALUE "Type".
028600         05  COL  54  PIC X(10)  VALUE "Price".
028700         05  COL  65  PIC X(6)   VALUE "Score".
028800         05  COL  72  PIC X(40)  VALUE "Reason".
028900*
029000 01  PC-RECOMM-LINE  TYPE IS DETAIL.
029100     03  LINE + 1.
029200         05  COL   1  PIC 9(6)   SOURCE REC-PART-ID.
029300         05  COL  10  PIC X(30)  SOURCE REC-PART-NAME.
029400         05  COL  41  PIC X(12)  SOURCE REC-PART-TYPE.
029500         05  COL  54  PIC ZZ,ZZ9.99  SOURCE REC-PRICE.
029600         05  COL  65  PIC Z9.99  SOURCE REC-SCORE.
029700         05  COL  72  PIC X(40)  SOURCE REC-REASON.
029800*
029900 01  PC-RUN-FOOT  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
030000     03  LINE + 1.
030100         05  COL   1  PIC X(30)  VALUE "Run Totals".
030200     03  LINE + 1.
030300         05  COL   1  PIC X(18)  VALUE "Builds Read      :".
030400         05  COL  20  PIC ZZZZ9  SOURCE RUN-BUILDS-READ.
030500         05  COL  30  PIC X(18)  VALUE "Compatible       :".
030600         05  COL  49  PIC ZZZZ9  SOURCE RUN-BUILDS-COMPATIBLE.
030700     03  LINE + 1.
030800         05  COL   1  PIC X(18)  VALUE "Incompatible     :".
030900         05  COL  20  PIC ZZZZ9  SOURCE RUN-BUILDS-INCOMPATIBLE.
031000         05  COL  30  PIC X(18)  VALUE "Rejected         :".
031100         05  COL  49  PIC ZZZZ9  SOURCE RUN-BUILDS-REJECTED.
031200     03  LINE + 1.
031300         05  COL   1  PIC X(18)  VALUE "Total Issues     :".
031400         05  COL  20  PIC ZZZZZZ9 SOURCE RUN-TOTAL-ISSUES.
031500         05  COL  30  PIC X(18)  VALUE "Total Warnings   :".
031600         05  COL  49  PIC ZZZZZZ9 SOURCE RUN-TOTAL-WARNINGS.
031700     03  LINE + 1.
031800         05  COL   1  PIC X(27)  VALUE "Grand Total Price (Compat):".
031900         05  COL  30  PIC ZZZ,ZZZ,ZZ9.99  SOURCE RUN-GRAND-TOTAL-PRICE.
032000     03  LINE + 2.
032100         05  COL   1  PIC X(24)  VALUE "Intent Classification -".
032200     03  LINE + 1.
032300         05  COL   1  PIC X(18)  VALUE "Set Budget       :".
032400         05  COL  20  PIC ZZZZ9  SOURCE RUN-CNT-SET-BUDGET.
032500         05  COL  30  PIC X(18)  VALUE "Set Use Case     :".
032600         05  COL  49  PIC ZZZZ9  SOURCE RUN-CNT-SET-USE-CASE.
032700     03  LINE + 1.
032800         05  COL   1  PIC X(18)  VALUE "Request Part     :".
032900         05  COL  20  PIC ZZZZ9  SOURCE RUN-CNT-REQUEST-PART.
033000         05  COL  30  PIC X(18)  VALUE "Request Recomm.  :".
033100         05  COL  49  PIC ZZZZ9  SOURCE RUN-CNT-REQUEST-RECOMMEND.
033200     03  LINE + 1.
033300         05  COL   1  PIC X(18)  VALUE "Complete Build   :".
033400         05  COL  20  PIC ZZZZ9  SOURCE RUN-CNT-COMPLETE-BUILD.
033500         05  COL  30  PIC X(18)  VALUE "Check Compat.    :".
033600         05  COL  49  PIC ZZZZ9  SOURCE RUN-CNT-CHECK-COMPATIBLE.
033700     03  LINE + 1.
033800         05  COL   1  PIC X(18)  VALUE "General          :".
033900         05  COL  20  PIC ZZZZ9  SOURCE RUN-CNT-GENERAL.
034000*
034100 PROCEDURE DIVISION.
034200*===================
034300*
034400 AA000-MAIN                  SECTION.
034500*------------------------------------
034600     ACCEPT   WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
034700     MOVE     WS-TODAY-DD TO WS-UK-DD.
034800     MOVE     WS-TODAY-MM TO WS-UK-MM.
034900     MOVE     WS-TODAY-CC TO WS-UK-CC.
035000     MOVE     WS-TODAY-YY TO WS-UK-YY.
035100*
035200     PERFORM  AA010-OPEN-FILES.
035300     PERFORM  AA020-LOAD-PARTS.
035400     PERFORM  AA030-LOAD-RULES.
035500     MOVE     ZERO TO SCO-EXCLUDE-COUNT.
035600     INITIATE PC-RUN-REPORT.
035700     PERFORM  AA040-PROCESS-BUILDS THRU AA040-EXIT
035800         UNTIL BLD-EOF.
035900     PERFORM  AA060-RECOMMEND.
036000     PERFORM  AA070-CLASSIFY-REQUESTS THRU AA070-EXIT
036100         UNTIL REQ-EOF.
036200     GENERATE PC-RUN-FOOT.
036300     TERMINATE PC-RUN-REPORT.
036400     PERFORM  AA090-CLOSE-FILES.
036500*
036600 AA000-EXIT.
036700     GOBACK.
036800*
036900 AA010-OPEN-FILES.
037000*----------------
037100     OPEN     INPUT  PART-FILE.
037200     IF       PRT-FILE-STATUS NOT = "00"
037300              DISPLAY PC001 " " PRT-FILE-STATUS
037400              MOVE 1 TO ERROR-CODE
037500              GO TO AA010-EXIT.
037600     OPEN     INPUT  RULE-FILE.
037700     IF       RUL-FILE-STATUS NOT = "00"
037800              DISPLAY PC002 " " RUL-FILE-STATUS
037900              MOVE 2 TO ERROR-CODE
038000              GO TO AA010-EXIT.
038100     OPEN     INPUT  BUILD-FILE.
038200     IF       BLD-FILE-STATUS NOT = "00"
038300              DISPLAY PC003 " " BLD-FILE-STATUS
038400              DISPLAY "FILE STATUS BLOCK = " WS-FILE-STATUS-X20
038500              MOVE 3 TO ERROR-CODE
038600              GO TO AA010-EXIT.
038700     OPEN     INPUT  REQUEST-FILE.
038800     OPEN     OUTPUT EVALBLD-FILE.
038900     OPEN     OUTPUT RECOMM-FILE.
039000     OPEN     OUTPUT INTENT-FILE.
039100     OPEN     OUTPUT PRINT-FILE.
039200*
039300 AA010-EXIT.
039400     EXIT.
039500*
039600 AA020-LOAD-PARTS.
039700*----------------
039800     MOVE     ZERO TO PRT-TAB-COUNT.
039900 AA020-READ.
040000     READ     PART-FILE NEXT RECORD
040100         AT END
040200              GO TO AA020-EXIT.
040300     MOVE     "PART " TO PV-FUNCTION.
040400     MOVE     "Y"      TO PV-VALID-FLAG.
040500     CALL     "PCVALID" USING PC-VALID-CONTROL, PC-PART-RECORD,
040600                              PC-BUILD-RECORD.
040700     IF       NOT PV-IS-VALID
040800              GO TO AA020-READ.
040900     CALL     "PCSPCVAL" USING PC-PART-RECORD, PC-VALID-CONTROL.
041000     IF       NOT PV-IS-VALID
041100              GO TO AA020-READ.
041200     IF       PRT-TAB-COUNT >= 4000
041300              DISPLAY PC006 " " PRT-PART-ID
041400              GO TO AA020-READ.
041500     ADD      1 TO PRT-TAB-COUNT.
041600     MOVE     PRT-PART-ID           TO PTB-PART-ID (PRT-TAB-COUNT).
041700     MOVE     PRT-OWNER-ID          TO PTB-OWNER-ID (PRT-TAB-COUNT).
041800     MOVE     PRT-PART-NAME         TO PTB-PART-NAME (PRT-TAB-COUNT).
041900     MOVE     PRT-PART-TYPE         TO PTB-PART-TYPE (PRT-TAB-COUNT).
042000     MOVE     PRT-MANUFACTURER      TO PTB-MANUFACTURER (PRT-TAB-COUNT).
042100     MOVE     PRT-PRICE             TO PTB-PRICE (PRT-TAB-COUNT).
042200     MOVE     PRT-PRICE-FLAG        TO PTB-PRICE-FLAG (PRT-TAB-COUNT).
042300     MOVE     PRT-SOCKET            TO PTB-SOCKET (PRT-TAB-COUNT).
042400     MOVE     PRT-FORM-FACTOR       TO PTB-FORM-FACTOR (PRT-TAB-COUNT).
042500     MOVE     PRT-INTERFACE         TO PTB-INTERFACE (PRT-TAB-COUNT).
042600     MOVE     PRT-WATTAGE           TO PTB-WATTAGE (PRT-TAB-COUNT).
042700     MOVE     PRT-WATTAGE-FLAG      TO PTB-WATTAGE-FLAG (PRT-TAB-COUNT).
042800     MOVE     PRT-POWER-CONSUMPTION TO PTB-POWER-CONSUMPTION
042900                                                        (PRT-TAB-COUNT).
043000     MOVE     PRT-POWER-FLAG        TO PTB-POWER-FLAG (PRT-TAB-COUNT).
043100     MOVE     PRT-CORE-COUNT        TO PTB-CORE-COUNT (PRT-TAB-COUNT).
043200     MOVE     PRT-CLOCK-SPEED       TO PTB-CLOCK-SPEED (PRT-TAB-COUNT).
043300     MOVE     PRT-MEMORY-SIZE       TO PTB-MEMORY-SIZE (PRT-TAB-COUNT).
043400     MOVE     PRT-STORAGE-CAPACITY  TO PTB-STORAGE-CAPACITY
043500                                                        (PRT-TAB-COUNT).
043600     GO       TO AA020-READ.
043700*
043800 AA020-EXIT.
043900     EXIT.
044000*
044100 AA030-LOAD-RULES.
044200*----------------
044300     MOVE     ZERO TO RUL-TAB-COUNT.
044400 AA030-READ.
044500     READ     RULE-FILE NEXT RECORD
044600         AT END
044700              GO TO AA030-EXIT.
044800     IF       NOT RUL-IS-ACTIVE
044900              GO TO AA030-READ.
045000     IF       RUL-TAB-COUNT >= 200
045100              GO TO AA030-READ.
045200     ADD      1 TO RUL-TAB-COUNT.
045300     MOVE     RUL-RULE-ID          TO RTB-RULE-ID (RUL-TAB-COUNT).
045400     MOVE     RUL-PART-TYPE-1      TO RTB-PART-TYPE-1 (RUL-TAB-COUNT).
045500     MOVE     RUL-PART-TYPE-2      TO RTB-PART-TYPE-2 (RUL-TAB-COUNT).
045600     MOVE     RUL-RULE-TYPE        TO RTB-RULE-TYPE (RUL-TAB-COUNT).
045700     MOVE     RUL-REQUIRED-INTERFACE
045800                                   TO RTB-REQUIRED-INTERFACE
045900                                                        (RUL-TAB-COUNT).
046000     GO       TO AA030-READ.
046100*
046200 AA030-EXIT.
046300     EXIT.
046400*
046500 AA040-PROCESS-BUILDS.
046600*---------------------
046700     READ     BUILD-FILE NEXT RECORD
046800         AT END
046900              SET  BLD-EOF TO TRUE
047000              GO TO AA040-EXIT.
047100     ADD      1 TO RUN-BUILDS-READ.
047200     MOVE     "BUILD" TO PV-FUNCTION.
047300     MOVE     "Y"      TO PV-VALID-FLAG.
047400     CALL     "PCVALID" USING PC-VALID-CONTROL, PC-PART-RECORD,
047500                              PC-BUILD-RECORD.
047600     IF       NOT PV-IS-VALID
047700              MOVE "RJCT" TO EVB-STATUS-CODE
047800              MOVE BLD-BUILD-ID TO EVB-BUILD-ID
047900              MOVE BLD-BUILD-NAME TO EVB-BUILD-NAME
048000              MOVE ZERO TO EVB-TOTAL-PRICE
048100              MOVE "N" TO EVB-COMPATIBLE-FLAG
048200              MOVE 1 TO EVB-ISSUE-COUNT
048300              MOVE ZERO TO EVB-WARNING-COUNT
048400              ADD  1 TO RUN-BUILDS-REJECTED
048500              WRITE EVALBLD-RECORD
048600              GENERATE PC-BUILD-HEAD
048700              MOVE PV-REJECT-REASON TO WS-REPORT-ISSUE-TEXT
048800              GENERATE PC-ISSUE-LINE
048900              GO TO AA040-EXIT.
049000*
049100     PERFORM  AA045-RESOLVE-PARTS.
049200     IF       WS-CB-IS-REJECTED
049300              MOVE "RJCT" TO EVB-STATUS-CODE
049400              MOVE BLD-BUILD-ID TO EVB-BUILD-ID
049500              MOVE BLD-BUILD-NAME TO EVB-BUILD-NAME
049600              MOVE ZERO TO EVB-TOTAL-PRICE
049700              MOVE "N" TO EVB-COMPATIBLE-FLAG
049800              MOVE 1 TO EVB-ISSUE-COUNT
049900              MOVE ZERO TO EVB-WARNING-COUNT
050000              ADD  1 TO RUN-BUILDS-REJECTED
050100              WRITE EVALBLD-RECORD
050200              GENERATE PC-BUILD-HEAD
050300              STRING   "Missing or wrong-owner part id(s): "
050400                       WS-CB-MISSING-IDS DELIMITED BY SIZE
050500                       INTO WS-REPORT-ISSUE-TEXT
050600              GENERATE PC-ISSUE-LINE
050700              GO TO AA040-EXIT.
050800*
050900     CALL     "PCCOMPAT" USING PC-BUILD-PARTS-AREA, PC-RULE-TABLE,
051000                               PC-ISSUE-AREA.
051100     MOVE     BLD-BUILD-ID      TO EVB-BUILD-ID.
051200     MOVE     BLD-BUILD-NAME    TO EVB-BUILD-NAME.
051300     MOVE     ISS-TOTAL-PRICE   TO EVB-TOTAL-PRICE.
051400     MOVE     ISS-ISSUE-COUNT   TO EVB-ISSUE-COUNT.
051500     MOVE     ISS-WARNING-COUNT TO EVB-WARNING-COUNT.
051600     IF       ISS-IS-COMPATIBLE
051700              MOVE "Y"    TO EVB-COMPATIBLE-FLAG
051800              MOVE "OK  " TO EVB-STATUS-CODE
051900              ADD  1 TO RUN-BUILDS-COMPATIBLE
052000              ADD  ISS-TOTAL-PRICE TO RUN-GRAND-TOTAL-PRICE
052100              PERFORM AA047-ACCUMULATE-EXCLUSIONS
052200     ELSE
052300              MOVE "N"    TO EVB-COMPATIBLE-FLAG
052400              MOVE "INCP" TO EVB-STATUS-CODE
052500              ADD  1 TO RUN-BUILDS-INCOMPATIBLE
052600     END-IF.
052700     ADD      ISS-ISSUE-COUNT   TO RUN-TOTAL-ISSUES.
052800     ADD      ISS-WARNING-COUNT TO RUN-TOTAL-WARNINGS.
052900     WRITE    EVALBLD-RECORD.
053000     GENERATE PC-BUILD-HEAD.
053100     MOVE     ZERO TO WS-TEXT-SUB.
053200 AA040-ISSUE-LOOP.
053300     IF       WS-TEXT-SUB >= ISS-ISSUE-COUNT OR WS-TEXT-SUB >= 30
053400              GO TO AA040-WARN-LOOP-INIT.
053500     ADD      1 TO WS-TEXT-SUB.
053600     MOVE     ISS-ISSUE-TEXT (WS-TEXT-SUB) TO WS-REPORT-ISSUE-TEXT.
053700     GENERATE PC-ISSUE-LINE.
053800     GO       TO AA040-ISSUE-LOOP.
053900 AA040-WARN-LOOP-INIT.
054000     MOVE     ZERO TO WS-TEXT-SUB.
054100 AA040-WARN-LOOP.
054200     IF       WS-TEXT-SUB >= ISS-WARNING-COUNT OR WS-TEXT-SUB >= 30
054300              GO TO AA040-EXIT.
054400     ADD      1 TO WS-TEXT-SUB.
054500     MOVE     ISS-WARNING-TEXT (WS-TEXT-SUB) TO WS-REPORT-WARN-TEXT.
054600     GENERATE PC-WARNING-LINE.
054700     GO       TO AA040-WARN-LOOP.
054800*
054900 AA040-EXIT.
055000     EXIT.
055100*
055200 AA045-RESOLVE-PARTS.
055300*--------------------
055400     MOVE     "N" TO WS-CB-REJECTED.
055500     MOVE     SPACES TO WS-CB-MISSING-IDS.
055600     MOVE     1    TO WS-CB-POINTER.
055700     MOVE     ZERO TO BPA-PART-COUNT.
055800     MOVE     ZERO TO WS-SUB1.
055900 AA045-LOOP.
056000     ADD      1 TO WS-SUB1.
056100     IF       WS-SUB1 > BLD-PART-COUNT
056200              GO TO AA045-EXIT.
056300     IF       BLD-PART-IDS (WS-SUB1) = ZERO
056400              GO TO AA045-LOOP.
056500     PERFORM  AA046-FIND-PART.
056600     IF       NOT WS-MATCH-FOUND OR PTB-OWNER-ID (WS-MID)
056700                                         NOT = BLD-OWNER-ID
056800              SET  WS-CB-IS-REJECTED TO TRUE
056900              IF     WS-CB-POINTER < 55
057000                     STRING BLD-PART-IDS (WS-SUB1) " " DELIMITED BY SIZE
057100                            INTO WS-CB-MISSING-IDS
057200                            WITH POINTER WS-CB-POINTER
057300              END-IF
057400              GO TO AA045-LOOP.
057500     ADD      1 TO BPA-PART-COUNT.
057600     MOVE     PTB-PART-ID (WS-MID)  TO BPA-PART-ID (BPA-PART-COUNT).
057700     MOVE     PTB-PART-TYPE (WS-MID) TO BPA-PART-TYPE (BPA-PART-COUNT).
057800     MOVE     PTB-SOCKET (WS-MID)   TO BPA-SOCKET (BPA-PART-COUNT).
057900     MOVE     PTB-FORM-FACTOR (WS-MID)
058000                                    TO BPA-FORM-FACTOR (BPA-PART-COUNT).
058100     MOVE     PTB-INTERFACE (WS-MID) TO BPA-INTERFACE (BPA-PART-COUNT).
058200     MOVE     PTB-WATTAGE (WS-MID)  TO BPA-WATTAGE (BPA-PART-COUNT).
058300     MOVE     PTB-WATTAGE-FLAG (WS-MID)
058400                                 TO BPA-WATTAGE-FLAG (BPA-PART-COUNT).
058500     MOVE     PTB-POWER-CONSUMPTION (WS-MID)
058600                              TO BPA-POWER-CONSUMPTION (BPA-PART-COUNT).
058700     MOVE     PTB-POWER-FLAG (WS-MID)
058800                                   TO BPA-POWER-FLAG (BPA-PART-COUNT).
058900     MOVE     PTB-PRICE (WS-MID)   TO BPA-PRICE (BPA-PART-COUNT).
059000     MOVE     PTB-PRICE-FLAG (WS-MID) TO BPA-PRICE-FLAG (BPA-PART-COUNT).
059100     GO       TO AA045-LOOP.
059200*
059300 AA045-EXIT.
059400     EXIT.
059500*
059600 AA046-FIND-PART.
059700*---------------
059800*    Binary search of PC-PART-TABLE by PTB-PART-ID - the catalogue
059900*    master is loaded ascending on part-id (see AA010), so this is
060000*    a true binary chop, hand-rolled in the usual house style
060100*    rather than a SEARCH ALL.
060200     MOVE     "N" TO WS-MATCH-FLAG.
060300     MOVE     1   TO WS-LOW.
060400     MOVE     PRT-TAB-COUNT TO WS-HIGH.
060500 AA046-CHOP.
060600     IF       WS-LOW > WS-HIGH
060700              GO TO AA046-EXIT.
060800     COMPUTE  WS-MID = (WS-LOW + WS-HIGH) / 2.
060900     IF       PTB-PART-ID (WS-MID) = BLD-PART-IDS (WS-SUB1)
061000              SET  WS-MATCH-FOUND TO TRUE
061100              GO TO AA046-EXIT.
061200     IF       PTB-PART-ID (WS-MID) < BLD-PART-IDS (WS-SUB1)
061300              COMPUTE WS-LOW = WS-MID + 1
061400     ELSE
061500              COMPUTE WS-HIGH = WS-MID - 1
061600     END-IF.
061700     GO       TO AA046-CHOP.
061800*
061900 AA046-EXIT.
062000     EXIT.
062100*
062200 AA060-RECOMMEND.
062300*----------------
062400*    One recommendation pass for the whole run - budget is the
062500*    grand total price of the compatible builds, exclusions are
062600*    every part id used in a compatible build, no type filter,
062800     MOVE     RUN-GRAND-TOTAL-PRICE TO SCO-BUDGET-AMOUNT.
062900     MOVE     SPACES                TO SCO-TYPE-FILTER.
063000     MOVE     10                    TO SCO-WANTED-COUNT.
063100     CALL     "PCRECOM" USING PC-PART-TABLE, PC-SCORE-AREA.
063200     MOVE     ZERO TO WS-TEXT-SUB.
063300     IF       SCO-RESULT-COUNT > ZERO
063400              GENERATE PC-RECOMM-HEAD.
063500 AA060-LOOP.
063600     IF       WS-TEXT-SUB >= SCO-RESULT-COUNT
063700              GO TO AA060-EXIT.
063800     ADD      1 TO WS-TEXT-SUB.
063900     MOVE     SCR-PART-ID (WS-TEXT-SUB)   TO REC-PART-ID.
064000     MOVE     SCR-PART-NAME (WS-TEXT-SUB) TO REC-PART-NAME.
064100     MOVE     SCR-PART-TYPE (WS-TEXT-SUB) TO REC-PART-TYPE.
064200     MOVE     SCR-PRICE (WS-TEXT-SUB)     TO REC-PRICE.
064300     MOVE     SCR-SCORE (WS-TEXT-SUB)     TO REC-SCORE.
064400     MOVE     SCR-REASON (WS-TEXT-SUB)    TO REC-REASON.
064500     WRITE    RECOMM-RECORD.
064600     GENERATE PC-RECOMM-LINE.
064700     GO       TO AA060-LOOP.
064800*
064900 AA060-EXIT.
065000     EXIT.
065100*
065200 AA047-ACCUMULATE-EXCLUSIONS.
065300*----------------------------
065400*    Called once per compatible build, right after PCCOMPAT, while
065500*    PC-BUILD-PARTS-AREA still holds that build's own resolved parts
065600*    - builds the run-wide exclusion list a build at a time so the
065700*    later recommendation pass never re-offers a part already used
065800*    in a compatible build. Not deduped across builds - a part
065900*    listed twice merely filters twice, no harm done.
066000     MOVE     ZERO TO WS-SUB2.
066100 AA047-LOOP.
066200     ADD      1 TO WS-SUB2.
066300     IF       WS-SUB2 > BPA-PART-COUNT
066400              GO TO AA047-EXIT.
066500     IF       SCO-EXCLUDE-COUNT >= 4000
066600              GO TO AA047-EXIT.
066700     ADD      1 TO SCO-EXCLUDE-COUNT.
066800     MOVE     BPA-PART-ID (WS-SUB2) TO SCO-EXCLUDE-IDS (SCO-EXCLUDE-COUNT).
066900     GO       TO AA047-LOOP.
067000*
067100 AA047-EXIT.
067200     EXIT.
067300*
067400 AA070-CLASSIFY-REQUESTS.
067500*------------------------
067600     READ     REQUEST-FILE NEXT RECORD
067700         AT END
067800              SET  REQ-EOF TO TRUE
067900              GO TO AA070-EXIT.
068000     CALL     "PCINTENT" USING PC-REQUEST-RECORD, PC-INTENT-RECORD.
068100     WRITE    INTENT-RECORD.
068200     EVALUATE INT-INTENT
068300         WHEN "SET_BUDGET"
068400              ADD 1 TO RUN-CNT-SET-BUDGET
068500         WHEN "SET_USE_CASE"
068600              ADD 1 TO RUN-CNT-SET-USE-CASE
068700         WHEN "REQUEST_PART"
068800              ADD 1 TO RUN-CNT-REQUEST-PART
068900         WHEN "REQUEST_RECOMMENDATION"
069000              ADD 1 TO RUN-CNT-REQUEST-RECOMMEND
069100         WHEN "COMPLETE_BUILD"
069200              ADD 1 TO RUN-CNT-COMPLETE-BUILD
069300         WHEN "CHECK_COMPATIBILITY"
069400              ADD 1 TO RUN-CNT-CHECK-COMPATIBLE
069500         WHEN OTHER
069600              ADD 1 TO RUN-CNT-GENERAL
069700     END-EVALUATE.
069800*
069900 AA070-EXIT.
070000     EXIT.
070100*
070200 AA090-CLOSE-FILES.
070300*------------------
070400     CLOSE    PART-FILE RULE-FILE BUILD-FILE REQUEST-FILE
070500              EVALBLD-FILE RECOMM-FILE INTENT-FILE PRINT-FILE.
070600*
070700 AA090-EXIT.
070800     EXIT.
070900*
