000100*****************************************************************
000200*                                                                *
000300*               PC-Build  -  Specification Validation (U3)      *
000400*                                                                *
000500*        Called once per PART record, after PCVALID, to check  *
000600*        the numeric specification fields that apply to the    *
000700*        eight known part types - unknown types pass through.  *
000800*                                                                *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*==================================
001300*
001400     PROGRAM-ID.         PCSPCVAL.
001500     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001600     INSTALLATION.       APPLEWOOD COMPUTERS.
001700     DATE-WRITTEN.       12/01/1986.
001800     DATE-COMPILED.
001900     SECURITY.           COPYRIGHT (C) 1986-2026 AND LATER,
002000*                          VINCENT BRYAN COEN.
002100*                          DISTRIBUTED UNDER THE GNU GENERAL
002200*                          PUBLIC LICENSE.  SEE THE FILE COPYING
002300*                          FOR DETAILS.
002400*
002500*    Remarks.            Per-part-type specification edits -
002600*                        CPU core/thread, RAM module counts etc.
002700*
002800*    Version.            See Prog-Name in WS.
002900*
003000*    Called Modules.     None.
003100*
003200*    Files Used.         None - Linkage only.
003300*
003400*    Error Messages Used.
003500*                        None - result passed back in
003600*                        PV-Valid-Flag / PV-Reject-Reason.
003700*
003800* Changes:
003900* 12/01/1986 VBC - 1.0.00 Created - split out of the original
004000*                         MAPS04 housekeeping shape as a second
004100*                         small validator sitting behind PCVALID.
004200* 14/06/1989 VBC -    .01 CPU core-count minimum added - catalogue
004300*                         feed from WESTERN DIST was sending zero
004400*                         core counts on placeholder rows.
004500* 02/02/1994 VBC -    .02 RAM module-count minimum added to match
004600*                         the core-count edit above, ticket AC-0298.
004700* 14/01/1998 JWB - Y2K.03 Year-2000 readiness review - no date
004800*                         fields handled by this routine, no change
004900*                         required. Signed off for millennium
005000*                         compliance.
005100* 11/03/2006 PJH -    .04 Storage-capacity spec widened to accept
005200*                         zero on unpriced placeholder parts -
005300*                         catalogue load was rejecting valid rows,
005400*                         ticket AC-0487.
005500* 21/01/26 VBC - 2.00.00  Rebuilt on current release level for the
005600*                         PC-Build catalogue batch.
005700*
005800*************************************************************************
005900*
006000* Copyright Notice.
006100* ****************
006200*
006300* These files and programs are part of the Applewood Computers
006400* BluPrint PC-Build Rule Engine and is copyright (c) Vincent B Coen. 1976-2026
006500* and later.
006600*
006700* This program is now free software; you can redistribute it and/or
006800* modify it under the terms of the GNU General Public License as
006900* published by the Free Software Foundation; version 3 and later as
007000* revised for personal usage only and that includes for use within
007100* a business but without repackaging or for Resale in any way.
007200*
007300* This program is distributed in the hope that it will be useful, but
007400* WITHOUT ANY WARRANTY; without even the implied warranty of
007500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007600*
007700*************************************************************************
007800*
007900 ENVIRONMENT              DIVISION.
008000*==================================
008100*
008200 CONFIGURATION            SECTION.
008300*
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM.
008600*
008700 DATA                     DIVISION.
008800*==================================
008900*
009000 WORKING-STORAGE SECTION.
009100*-----------------------
009200 77  PROG-NAME                PIC X(16)  VALUE "PCSPCVAL (2.00)".
009300*
009400 01  WS-KNOWN-TYPES.
009500     03  WS-KT-ENTRY           PIC X(12)  OCCURS 8  VALUE SPACES.
009600*
009700 01  WS-KNOWN-TYPES-ALPHA REDEFINES WS-KNOWN-TYPES
009800                           PIC X(96).
009900*                                    FLAT ALPHA VIEW - NOT LOADED FROM,
010000*                                    KEPT FOR A FUTURE DUMP/TRACE LINE.
010100*
010200 01  WS-REJECT-MSG.
010300     03  WS-RM-TEXT            PIC X(22)  VALUE SPACES.
010400     03  WS-RM-TYPE            PIC X(12)  VALUE SPACES.
010500     03  FILLER                PIC X(6)   VALUE SPACES.
010600*
010700 01  WS-RM-FULL REDEFINES WS-REJECT-MSG
010800                           PIC X(40).
010900*
011000 01  WS-WORK-FIELDS.
011100     03  WS-SUB                PIC 9(2)   COMP.
011200     03  WS-TYPE-KNOWN-SW      PIC X      VALUE "N".
011300         88  WS-TYPE-IS-KNOWN      VALUE "Y".
011400     03  FILLER                PIC X(5).
011500*
011600 01  Error-Code               PIC 999.
011700*
011800 01  Error-Code-X REDEFINES Error-Code
011900                             PIC XXX.
012000*
012100 LINKAGE                  SECTION.
012200*-------------------------------
012300*
012400 COPY "WSPCPRT.cob".
012500 COPY "WSPCVAL.cob".
012600*
012700 PROCEDURE DIVISION USING PC-PART-RECORD, PC-VALID-CONTROL.
012800*=====================================================================
012900*
013000 AC000-MAIN.
013100*----------
013200     MOVE     "Y"    TO PV-VALID-FLAG.
013300     MOVE     SPACES TO PV-REJECT-REASON.
013400     PERFORM  AC005-LOAD-KNOWN-TYPES.
013500     PERFORM  AC010-CHECK-KNOWN.
013600     IF       NOT WS-TYPE-IS-KNOWN
013700              GO TO AC000-EXIT.
013800     EVALUATE PRT-PART-TYPE
013900         WHEN "CPU"
014000              PERFORM AC020-CHECK-CPU
014100         WHEN "RAM"
014200              PERFORM AC030-CHECK-RAM
014300         WHEN "GPU"
014400              PERFORM AC040-CHECK-GPU
014500         WHEN "STORAGE"
014600              PERFORM AC050-CHECK-STORAGE
014700         WHEN "PSU"
014800              PERFORM AC060-CHECK-PSU
014900         WHEN OTHER
015000              PERFORM AC070-CHECK-NONNEG
015100     END-EVALUATE.
015200*
015300 AC000-EXIT.
015400     EXIT     PROGRAM.
015500*
015600 AC005-LOAD-KNOWN-TYPES.
015700*----------------------
015800*    The eight known part types - loaded fresh on every call, this
015900*    routine keeps no state between parts.
016000     MOVE     "CPU"         TO WS-KT-ENTRY (1).
016100     MOVE     "GPU"         TO WS-KT-ENTRY (2).
016200     MOVE     "RAM"         TO WS-KT-ENTRY (3).
016300     MOVE     "MOTHERBOARD" TO WS-KT-ENTRY (4).
016400     MOVE     "STORAGE"     TO WS-KT-ENTRY (5).
016500     MOVE     "PSU"         TO WS-KT-ENTRY (6).
016600     MOVE     "CASE"        TO WS-KT-ENTRY (7).
016700     MOVE     "COOLER"      TO WS-KT-ENTRY (8).
016800*
016900 AC005-EXIT.
017000     EXIT.
017100*
017200 AC010-CHECK-KNOWN.
017300*-----------------
017400     MOVE     "N" TO WS-TYPE-KNOWN-SW.
017500     MOVE     ZERO TO WS-SUB.
017600 AC010-LOOP.
017700     ADD      1 TO WS-SUB.
017800     IF       WS-SUB > 8
017900              GO TO AC010-EXIT.
018000     IF       PRT-PART-TYPE = WS-KT-ENTRY (WS-SUB)
018100              SET WS-TYPE-IS-KNOWN TO TRUE
018200              GO TO AC010-EXIT.
018300     GO       TO AC010-LOOP.
018400*
018500 AC010-EXIT.
018600     EXIT.
018700*
018800 AC020-CHECK-CPU.
018900*---------------
019000*    CPU - core count must be at least 1, clock speed must not be
019100*    negative (layout is unsigned so that can never happen, but the
019200*    floor check on core count is the live edit here).
019300     IF       PRT-CORE-COUNT < 1
019400              PERFORM AC900-REJECT
019500     END-IF.
019600*
019700 AC020-EXIT.
019800     EXIT.
019900*
020000 AC030-CHECK-RAM.
020100*---------------
020200*    RAM - MEMORY-SIZE doubles as module capacity on this layout and
020300*    must be present (>= 1) - a RAM part with no capacity recorded is
020400*    not a usable module.
020500     IF       PRT-MEMORY-SIZE < 1
020600              PERFORM AC900-REJECT
020700     END-IF.
020800*
020900 AC030-EXIT.
021000     EXIT.
021100*
021200 AC040-CHECK-GPU.
021300*---------------
021400*    GPU specs (memory, clock) are unsigned on this layout so they
021500*    are never negative - nothing further to check beyond AC010.
021600     CONTINUE.
021700*
021800 AC040-EXIT.
021900     EXIT.
022000*
022100 AC050-CHECK-STORAGE.
022200*--------------------
022300*    Storage capacity is unsigned - nothing further to check.
022400     CONTINUE.
022500*
022600 AC050-EXIT.
022700     EXIT.
022800*
022900 AC060-CHECK-PSU.
023000*---------------
023100*    PSU wattage is unsigned when present - nothing further to
023200*    check beyond AC010/PCVALID's flag edit.
023300     CONTINUE.
023400*
023500 AC060-EXIT.
023600     EXIT.
023700*
023800 AC070-CHECK-NONNEG.
023900*-------------------
024000*    MOTHERBOARD, CASE, COOLER and any other known type carry no
024100*    numeric specification fields beyond price - all unsigned on
024200*    this layout, so nothing further to check.
024300     CONTINUE.
024400*
024500 AC070-EXIT.
024600     EXIT.
024700*
024800 AC900-REJECT.
024900*------------
025000     MOVE     "N" TO PV-VALID-FLAG.
025100     MOVE     "Invalid specifications for" TO WS-RM-TEXT.
025200     MOVE     PRT-PART-TYPE TO WS-RM-TYPE.
025300     MOVE     WS-RM-FULL TO PV-REJECT-REASON.
025400*
025500 AC900-EXIT.
025600     EXIT.
025700*
