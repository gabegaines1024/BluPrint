000100*****************************************************************
000200*                                                                *
000300*                 PC-Build  -  Intent Classifier (U7)           *
000400*                                                                *
000500*        Called once per REQUEST record - keyword-classifies   *
000600*        the free-text request and extracts a budget amount     *
000700*        when the text looks like a budget statement.           *
000800*                                                                *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*==================================
001300*
001400     PROGRAM-ID.         PCINTENT.
001500     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001600     INSTALLATION.       APPLEWOOD COMPUTERS.
001700     DATE-WRITTEN.       18/01/1986.
001800     DATE-COMPILED.
001900     SECURITY.           COPYRIGHT (C) 1986-2026 AND LATER,
002000*                          VINCENT BRYAN COEN.
002100*                          DISTRIBUTED UNDER THE GNU GENERAL
002200*                          PUBLIC LICENSE.  SEE THE FILE COPYING
002300*                          FOR DETAILS.
002400*
002500*    Remarks.            Priority keyword scan of one free-text
002600*                        request, plus leading-digit-run budget
002700*                        amount extraction.
002800*
002900*    Version.            See Prog-Name in WS.
003000*
003100*    Called Modules.     None.
003200*
003300*    Files Used.         None - Linkage only.
003400*
003500*    Error Messages Used.
003600*                        None - classification returned in
003700*                        PC-Intent-Record.
003800*
003900* Changes:
004000* 18/01/1986 VBC - 1.0.00 Created - first coding of the request
004100*                         classifier for the catalogue enquiry
004200*                         desk log.
004300* 11/06/1992 VBC -    .01 "work together" phrase added to the
004400*                         compatibility keyword list, ticket
004500*                         AC-0261 from the help desk.
004600* 14/01/1998 JWB - Y2K.03 Year-2000 readiness review - no date
004700*                         fields handled by this routine, no change
004800*                         required. Signed off for millennium
004900*                         compliance.
005000* 05/09/2005 PJH -    .04 "suggestion" added to the recommendation
005100*                         keyword list - help desk log was full of
005200*                         requests missed by "suggest" alone,
005300*                         ticket AC-0512.
005400* 21/01/26 VBC - 2.00.00  Rebuilt on current release level for the
005500*                         PC-Build catalogue batch.
005600*
005700*************************************************************************
005800*
005900* Copyright Notice.
006000* ****************
006100*
006200* These files and programs are part of the Applewood Computers
006300* BluPrint PC-Build Rule Engine and is copyright (c) Vincent B Coen. 1976-2026
006400* and later.
006500*
006600* This program is now free software; you can redistribute it and/or
006700* modify it under the terms of the GNU General Public License as
006800* published by the Free Software Foundation; version 3 and later as
006900* revised for personal usage only and that includes for use within
007000* a business but without repackaging or for Resale in any way.
007100*
007200* This program is distributed in the hope that it will be useful, but
007300* WITHOUT ANY WARRANTY; without even the implied warranty of
007400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007500*
007600*************************************************************************
007700*
007800 ENVIRONMENT              DIVISION.
007900*==================================
008000*
008100 CONFIGURATION            SECTION.
008200*
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500*
008600 DATA                     DIVISION.
008700*==================================
008800*
008900 WORKING-STORAGE SECTION.
009000*-----------------------
009100 77  PROG-NAME                PIC X(16)  VALUE "PCINTENT (2.00)".
009200*
009300 01  WS-TEXT-AREA.
009400     03  WS-LOWER-TEXT         PIC X(80).
009500     03  FILLER                PIC X(4)   VALUE SPACES.
009600*
009700 01  WS-TEXT-WORDS REDEFINES WS-TEXT-AREA.
009800     03  WS-TEXT-WORD          PIC X(12)  OCCURS 7.
009900*                                    WORD-AT-A-TIME VIEW - KEPT FOR
010000*                                    FUTURE MESSAGE-TABLE LOOKUP WORK.
010100 01  WS-ONE-CHAR-GROUP.
010200     03  WS-ONE-CHAR           PIC X.
010300     03  FILLER                PIC X(3).
010400*
010500 01  WS-ONE-DIGIT REDEFINES WS-ONE-CHAR-GROUP
010600                           PIC 9.
010700*                                    NUMERIC VIEW OF THE CHARACTER
010800*                                    CURRENTLY BEING SCANNED - USED TO
010900*                                    ACCUMULATE THE BUDGET DIGIT RUN.
011000*
011100 01  WS-WORK-FIELDS.
011200     03  WS-TALLY              PIC 9(3)   COMP.
011300     03  WS-SUB                PIC 9(2)   COMP.
011400     03  WS-ACCUM              PIC 9(9)   COMP-3.
011500     03  WS-DIGIT-SW           PIC X      VALUE "N".
011600         88  WS-DIGIT-FOUND        VALUE "Y".
011700     03  FILLER                PIC X(4).
011800*
011900 01  Error-Code               PIC 999.
012000*
012100 01  Error-Code-X REDEFINES Error-Code
012200                             PIC XXX.
012300*
012400 LINKAGE                  SECTION.
012500*-------------------------------
012600*
012700 COPY "WSPCREQ.cob".
012800 COPY "WSPCINT.cob".
012900*
013000 PROCEDURE DIVISION USING PC-REQUEST-RECORD, PC-INTENT-RECORD.
013100*=====================================================================
013200*
013300 AE000-MAIN.
013400*----------
013500     MOVE     REQ-REQUEST-ID TO INT-REQUEST-ID.
013600     MOVE     ZERO           TO INT-BUDGET-AMOUNT.
013700     MOVE     SPACES         TO INT-INTENT.
013800     MOVE     REQ-REQUEST-TEXT TO WS-LOWER-TEXT.
013900     INSPECT  WS-LOWER-TEXT CONVERTING
014000              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
014100              "abcdefghijklmnopqrstuvwxyz".
014200*
014300     PERFORM  AE010-CHECK-BUDGET.
014400     IF       INT-INTENT = SPACES
014500              PERFORM AE020-CHECK-USE-CASE.
014600     IF       INT-INTENT = SPACES
014700              PERFORM AE030-CHECK-PART.
014800     IF       INT-INTENT = SPACES
014900              PERFORM AE040-CHECK-RECOMMENDATION.
015000     IF       INT-INTENT = SPACES
015100              PERFORM AE050-CHECK-COMPLETE.
015200     IF       INT-INTENT = SPACES
015300              PERFORM AE060-CHECK-COMPATIBILITY.
015400     IF       INT-INTENT = SPACES
015500              MOVE "GENERAL" TO INT-INTENT.
015600*
015700     IF       INT-INTENT = "SET_BUDGET"
015800              PERFORM AE070-EXTRACT-BUDGET.
015900     GO       TO AE000-EXIT.
016000*
016100 AE000-EXIT.
016200     EXIT     PROGRAM.
016300*
016400*----------------------------------------------------------------
016500*    AE010 - SET_BUDGET - highest priority, checked first.
016600*----------------------------------------------------------------
016700 AE010-CHECK-BUDGET.
016800*-------------------
016900     MOVE     ZERO TO WS-TALLY.
017000     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "budget".
017100     IF       WS-TALLY > ZERO
017200              MOVE "SET_BUDGET" TO INT-INTENT
017300              GO TO AE010-EXIT.
017400     MOVE     ZERO TO WS-TALLY.
017500     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "price".
017600     IF       WS-TALLY > ZERO
017700              MOVE "SET_BUDGET" TO INT-INTENT
017800              GO TO AE010-EXIT.
017900     MOVE     ZERO TO WS-TALLY.
018000     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "cost".
018100     IF       WS-TALLY > ZERO
018200              MOVE "SET_BUDGET" TO INT-INTENT
018300              GO TO AE010-EXIT.
018400     MOVE     ZERO TO WS-TALLY.
018500     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "$".
018600     IF       WS-TALLY > ZERO
018700              MOVE "SET_BUDGET" TO INT-INTENT
018800              GO TO AE010-EXIT.
018900     MOVE     ZERO TO WS-TALLY.
019000     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "dollar".
019100     IF       WS-TALLY > ZERO
019200              MOVE "SET_BUDGET" TO INT-INTENT
019300              GO TO AE010-EXIT.
019400     MOVE     ZERO TO WS-TALLY.
019500     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "spend".
019600     IF       WS-TALLY > ZERO
019700              MOVE "SET_BUDGET" TO INT-INTENT
019800              GO TO AE010-EXIT.
019900*
020000 AE010-EXIT.
020100     EXIT.
020200*
020300*----------------------------------------------------------------
020400*    AE020 - SET_USE_CASE.
020500*----------------------------------------------------------------
020600 AE020-CHECK-USE-CASE.
020700*---------------------
020800     MOVE     ZERO TO WS-TALLY.
020900     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "gaming".
021000     IF       WS-TALLY > ZERO
021100              MOVE "SET_USE_CASE" TO INT-INTENT
021200              GO TO AE020-EXIT.
021300     MOVE     ZERO TO WS-TALLY.
021400     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "game".
021500     IF       WS-TALLY > ZERO
021600              MOVE "SET_USE_CASE" TO INT-INTENT
021700              GO TO AE020-EXIT.
021800     MOVE     ZERO TO WS-TALLY.
021900     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "stream".
022000     IF       WS-TALLY > ZERO
022100              MOVE "SET_USE_CASE" TO INT-INTENT
022200              GO TO AE020-EXIT.
022300     MOVE     ZERO TO WS-TALLY.
022400     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "work".
022500     IF       WS-TALLY > ZERO
022600              MOVE "SET_USE_CASE" TO INT-INTENT
022700              GO TO AE020-EXIT.
022800     MOVE     ZERO TO WS-TALLY.
022900     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "office".
023000     IF       WS-TALLY > ZERO
023100              MOVE "SET_USE_CASE" TO INT-INTENT
023200              GO TO AE020-EXIT.
023300     MOVE     ZERO TO WS-TALLY.
023400     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "productivity".
023500     IF       WS-TALLY > ZERO
023600              MOVE "SET_USE_CASE" TO INT-INTENT
023700              GO TO AE020-EXIT.
023800     MOVE     ZERO TO WS-TALLY.
023900     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "video".
024000     IF       WS-TALLY > ZERO
024100              MOVE "SET_USE_CASE" TO INT-INTENT
024200              GO TO AE020-EXIT.
024300     MOVE     ZERO TO WS-TALLY.
024400     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "edit".
024500     IF       WS-TALLY > ZERO
024600              MOVE "SET_USE_CASE" TO INT-INTENT
024700              GO TO AE020-EXIT.
024800*
024900 AE020-EXIT.
025000     EXIT.
025100*
025200*----------------------------------------------------------------
025300*    AE030 - REQUEST_PART.
025400*----------------------------------------------------------------
025500 AE030-CHECK-PART.
025600*-----------------
025700     MOVE     ZERO TO WS-TALLY.
025800     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "cpu".
025900     IF       WS-TALLY > ZERO
026000              MOVE "REQUEST_PART" TO INT-INTENT
026100              GO TO AE030-EXIT.
026200     MOVE     ZERO TO WS-TALLY.
026300     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "gpu".
026400     IF       WS-TALLY > ZERO
026500              MOVE "REQUEST_PART" TO INT-INTENT
026600              GO TO AE030-EXIT.
026700     MOVE     ZERO TO WS-TALLY.
026800     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "ram".
026900     IF       WS-TALLY > ZERO
027000              MOVE "REQUEST_PART" TO INT-INTENT
027100              GO TO AE030-EXIT.
027200     MOVE     ZERO TO WS-TALLY.
027300     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "motherboard".
027400     IF       WS-TALLY > ZERO
027500              MOVE "REQUEST_PART" TO INT-INTENT
027600              GO TO AE030-EXIT.
027700     MOVE     ZERO TO WS-TALLY.
027800     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "storage".
027900     IF       WS-TALLY > ZERO
028000              MOVE "REQUEST_PART" TO INT-INTENT
028100              GO TO AE030-EXIT.
028200     MOVE     ZERO TO WS-TALLY.
028300     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "psu".
028400     IF       WS-TALLY > ZERO
028500              MOVE "REQUEST_PART" TO INT-INTENT
028600              GO TO AE030-EXIT.
028700     MOVE     ZERO TO WS-TALLY.
028800     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "case".
028900     IF       WS-TALLY > ZERO
029000              MOVE "REQUEST_PART" TO INT-INTENT
029100              GO TO AE030-EXIT.
029200     MOVE     ZERO TO WS-TALLY.
029300     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "cooler".
029400     IF       WS-TALLY > ZERO
029500              MOVE "REQUEST_PART" TO INT-INTENT
029600              GO TO AE030-EXIT.
029700*
029800 AE030-EXIT.
029900     EXIT.
030000*
030100*----------------------------------------------------------------
030200*    AE040 - REQUEST_RECOMMENDATION.
030300*----------------------------------------------------------------
030400 AE040-CHECK-RECOMMENDATION.
030500*---------------------------
030600     MOVE     ZERO TO WS-TALLY.
030700     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "recommend".
030800     IF       WS-TALLY > ZERO
030900              MOVE "REQUEST_RECOMMENDATION" TO INT-INTENT
031000              GO TO AE040-EXIT.
031100     MOVE     ZERO TO WS-TALLY.
031200     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "suggest".
031300     IF       WS-TALLY > ZERO
031400              MOVE "REQUEST_RECOMMENDATION" TO INT-INTENT
031500              GO TO AE040-EXIT.
031600     MOVE     ZERO TO WS-TALLY.
031700     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "suggestion".
031800     IF       WS-TALLY > ZERO
031900              MOVE "REQUEST_RECOMMENDATION" TO INT-INTENT
032000              GO TO AE040-EXIT.
032100     MOVE     ZERO TO WS-TALLY.
032200     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "what".
032300     IF       WS-TALLY > ZERO
032400              MOVE "REQUEST_RECOMMENDATION" TO INT-INTENT
032500              GO TO AE040-EXIT.
032600     MOVE     ZERO TO WS-TALLY.
032700     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "which".
032800     IF       WS-TALLY > ZERO
032900              MOVE "REQUEST_RECOMMENDATION" TO INT-INTENT
033000              GO TO AE040-EXIT.
033100     MOVE     ZERO TO WS-TALLY.
033200     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "help".
033300     IF       WS-TALLY > ZERO
033400              MOVE "REQUEST_RECOMMENDATION" TO INT-INTENT
033500              GO TO AE040-EXIT.
033600*
033700 AE040-EXIT.
033800     EXIT.
033900*
034000*----------------------------------------------------------------
034100*    AE050 - COMPLETE_BUILD.
034200*----------------------------------------------------------------
034300 AE050-CHECK-COMPLETE.
034400*---------------------
034500     MOVE     ZERO TO WS-TALLY.
034600     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "done".
034700     IF       WS-TALLY > ZERO
034800              MOVE "COMPLETE_BUILD" TO INT-INTENT
034900              GO TO AE050-EXIT.
035000     MOVE     ZERO TO WS-TALLY.
035100     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "complete".
035200     IF       WS-TALLY > ZERO
035300              MOVE "COMPLETE_BUILD" TO INT-INTENT
035400              GO TO AE050-EXIT.
035500     MOVE     ZERO TO WS-TALLY.
035600     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "finish".
035700     IF       WS-TALLY > ZERO
035800              MOVE "COMPLETE_BUILD" TO INT-INTENT
035900              GO TO AE050-EXIT.
036000     MOVE     ZERO TO WS-TALLY.
036100     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "save".
036200     IF       WS-TALLY > ZERO
036300              MOVE "COMPLETE_BUILD" TO INT-INTENT
036400              GO TO AE050-EXIT.
036500     MOVE     ZERO TO WS-TALLY.
036600     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "ready".
036700     IF       WS-TALLY > ZERO
036800              MOVE "COMPLETE_BUILD" TO INT-INTENT
036900              GO TO AE050-EXIT.
037000*
037100 AE050-EXIT.
037200     EXIT.
037300*
037400*----------------------------------------------------------------
037500*    AE060 - CHECK_COMPATIBILITY.
037600*----------------------------------------------------------------
037700 AE060-CHECK-COMPATIBILITY.
037800*--------------------------
037900     MOVE     ZERO TO WS-TALLY.
038000     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "compatible".
038100     IF       WS-TALLY > ZERO
038200              MOVE "CHECK_COMPATIBILITY" TO INT-INTENT
038300              GO TO AE060-EXIT.
038400     MOVE     ZERO TO WS-TALLY.
038500     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "compatibility".
038600     IF       WS-TALLY > ZERO
038700              MOVE "CHECK_COMPATIBILITY" TO INT-INTENT
038800              GO TO AE060-EXIT.
038900     MOVE     ZERO TO WS-TALLY.
039000     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "check".
039100     IF       WS-TALLY > ZERO
039200              MOVE "CHECK_COMPATIBILITY" TO INT-INTENT
039300              GO TO AE060-EXIT.
039400     MOVE     ZERO TO WS-TALLY.
039500     INSPECT  WS-LOWER-TEXT TALLYING WS-TALLY FOR ALL "work together".
039600     IF       WS-TALLY > ZERO
039700              MOVE "CHECK_COMPATIBILITY" TO INT-INTENT
039800              GO TO AE060-EXIT.
039900*
040000 AE060-EXIT.
040100     EXIT.
040200*
040300*----------------------------------------------------------------
040400*    AE070 - budget amount extraction - first maximal digit run,
040500*    a leading "$" is simply skipped over like any other non-
040600*    digit character - it is punctuation, not a digit.
040700*----------------------------------------------------------------
040800 AE070-EXTRACT-BUDGET.
040900*---------------------
041000     MOVE     ZERO TO WS-ACCUM.
041100     MOVE     "N"  TO WS-DIGIT-SW.
041200     MOVE     ZERO TO WS-SUB.
041300 AE070-LOOP.
041400     ADD      1 TO WS-SUB.
041500     IF       WS-SUB > 80
041600              GO TO AE070-DONE.
041700     MOVE     WS-LOWER-TEXT (WS-SUB:1) TO WS-ONE-CHAR.
041800     IF       WS-ONE-CHAR NOT NUMERIC
041900              IF   WS-DIGIT-FOUND
042000                   GO TO AE070-DONE
042100              END-IF
042200              GO TO AE070-LOOP.
042300     SET      WS-DIGIT-FOUND TO TRUE.
042400     COMPUTE  WS-ACCUM = (WS-ACCUM * 10) + WS-ONE-DIGIT.
042500     GO       TO AE070-LOOP.
042600*
042700 AE070-DONE.
042800     MOVE     WS-ACCUM TO INT-BUDGET-AMOUNT.
042900*
043000 AE070-EXIT.
043100     EXIT.
043200*
