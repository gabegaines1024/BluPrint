000100*****************************************************************
000200*                                                                *
000300*                 PC-Build  -  Field Validation (U2)            *
000400*                                                                *
000500*        Called once per PART record at load time and once     *
000600*        per BUILD record at the head of the build loop -       *
000700*        PV-FUNCTION tells this routine which record matters.   *
000800*                                                                *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*==================================
001300*
001400     PROGRAM-ID.         PCVALID.
001500     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001600     INSTALLATION.       APPLEWOOD COMPUTERS.
001700     DATE-WRITTEN.       11/01/1986.
001800     DATE-COMPILED.
001900     SECURITY.           COPYRIGHT (C) 1986-2026 AND LATER,
002000*                          VINCENT BRYAN COEN.
002100*                          DISTRIBUTED UNDER THE GNU GENERAL
002200*                          PUBLIC LICENSE.  SEE THE FILE COPYING
002300*                          FOR DETAILS.
002400*
002500*    Remarks.            Field-level validation of one Part or
002600*                        one Build record, called from PC000.
002700*
002800*    Version.            See Prog-Name in WS.
002900*
003000*    Called Modules.     None.
003100*
003200*    Files Used.         None - Linkage only.
003300*
003400*    Error Messages Used.
003500*                        None - result passed back in
003600*                        PV-Valid-Flag / PV-Reject-Reason.
003700*
003800* Changes:
003900* 11/01/1986 VBC - 1.0.00 Created - Part/Build field edits split
004000*                         out of the old MAPS04 date-check shape
004100*                         into a general small-utility validator.
004200* 05/07/1988 VBC -    .01 Build edit added - non-blank name and
004300*                         PART-COUNT >= 1, per catalogue ticket
004400*                         AC-0112.
004500* 19/03/1991 VBC -    .02 Part-id numeric check added to the Build
004600*                         edit - garbled tape input was getting
004700*                         through as zero ids.
004800* 14/01/1998 JWB - Y2K.03 Year-2000 readiness review - no date
004900*                         fields handled by this routine, no change
005000*                         required. Signed off for millennium
005100*                         compliance.
005200* 12/09/2002 PJH -    .04 Manufacturer blank no longer flagged -
005300*                         catalogue feed often omits it, per the
005400*                         field-edit note from B WALKER.
005500* 21/01/26 VBC - 2.00.00  Rebuilt on current release level for the
005600*                         PC-Build catalogue batch - renamed from
005700*                         MAPS04, Date logic dropped, Part/Build
005800*                         field edits substituted.
005900*
006000*************************************************************************
006100*
006200* Copyright Notice.
006300* ****************
006400*
006500* These files and programs are part of the Applewood Computers
006600* BluPrint PC-Build Rule Engine and is copyright (c) Vincent B Coen. 1976-2026
006700* and later.
006800*
006900* This program is now free software; you can redistribute it and/or
007000* modify it under the terms of the GNU General Public License as
007100* published by the Free Software Foundation; version 3 and later as
007200* revised for personal usage only and that includes for use within
007300* a business but without repackaging or for Resale in any way.
007400*
007500* This program is distributed in the hope that it will be useful, but
007600* WITHOUT ANY WARRANTY; without even the implied warranty of
007700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007800*
007900*************************************************************************
008000*
008100 ENVIRONMENT              DIVISION.
008200*==================================
008300*
008400 CONFIGURATION            SECTION.
008500*
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM.
008800*
008900 DATA                     DIVISION.
009000*==================================
009100*
009200 WORKING-STORAGE SECTION.
009300*-----------------------
009400 77  PROG-NAME                PIC X(15)  VALUE "PCVALID (2.00)".
009500*
009600 01  WS-WORK-FIELDS.
009700     03  WS-SUB                PIC 9(3)   COMP.
009800     03  FILLER                PIC X(5).
009900*
010000 01  WS-REJECT-MSG.
010100     03  WS-RM-CODE            PIC X(4).
010200     03  WS-RM-TEXT            PIC X(32).
010300     03  FILLER                PIC X(4).
010400*
010500 01  WS-RM-FULL REDEFINES WS-REJECT-MSG
010600                           PIC X(40).
010700*                                    FULL-LENGTH VIEW - MOVED STRAIGHT
010800*                                    INTO PV-REJECT-REASON BELOW.
010900*
011000 01  WS-RM-WORDS REDEFINES WS-REJECT-MSG.
011100     03  WS-RM-WORD            PIC X(4)   OCCURS 10.
011200*                                    WORD-AT-A-TIME VIEW - KEPT FOR
011300*                                    FUTURE MESSAGE-TABLE LOOKUP WORK.
011400*
011500 01  Error-Code               PIC 999.
011600*
011700 01  Error-Code-X REDEFINES Error-Code
011800                             PIC XXX.
011900*                                    ALPHA DUMP VIEW FOR TRACE
012000*                                    DISPLAYS DURING TESTING.
012100*
012200 LINKAGE                  SECTION.
012300*-------------------------------
012400*
012500 COPY "WSPCVAL.cob".
012600 COPY "WSPCPRT.cob".
012700 COPY "WSPCBLD.cob".
012800*
012900 PROCEDURE DIVISION USING PC-VALID-CONTROL, PC-PART-RECORD,
013000                           PC-BUILD-RECORD.
013100*=====================================================================
013200*
013300 AB000-MAIN.
013400*----------
013500     MOVE     "Y"    TO PV-VALID-FLAG.
013600     MOVE     SPACES TO PV-REJECT-REASON.
013700     IF       PV-FUNCTION = "PART "
013800              PERFORM AB010-EDIT-PART
013900     ELSE
014000              PERFORM AB020-EDIT-BUILD
014100     END-IF.
014200     GO       TO AB000-EXIT.
014300*
014400 AB000-EXIT.
014500     EXIT     PROGRAM.
014600*
014700 AB010-EDIT-PART.
014800*---------------
014900     IF       PRT-PART-NAME = SPACES
015000              MOVE "N" TO PV-VALID-FLAG
015100              MOVE "PV01" TO WS-RM-CODE
015200              MOVE "Part name is blank" TO WS-RM-TEXT
015300              MOVE WS-RM-FULL TO PV-REJECT-REASON
015400              GO TO AB010-EXIT.
015500     IF       PRT-PART-TYPE = SPACES
015600              MOVE "N" TO PV-VALID-FLAG
015700              MOVE "PV02" TO WS-RM-CODE
015800              MOVE "Part type is blank" TO WS-RM-TEXT
015900              MOVE WS-RM-FULL TO PV-REJECT-REASON
016000              GO TO AB010-EXIT.
016100*
016200*    Price, if present, cannot be negative under this layout's
016300*    unsigned picture - the only remaining edit is that the flag
016400*    itself must say "Y" or "N", nothing else.
016500*
016600     IF       PRT-PRICE-FLAG NOT = "Y" AND PRT-PRICE-FLAG NOT = "N"
016700              MOVE "N" TO PV-VALID-FLAG
016800              MOVE "PV03" TO WS-RM-CODE
016900              MOVE "Price flag not Y or N" TO WS-RM-TEXT
017000              MOVE WS-RM-FULL TO PV-REJECT-REASON
017100              GO TO AB010-EXIT.
017200*
017300 AB010-EXIT.
017400     EXIT.
017500*
017600 AB020-EDIT-BUILD.
017700*----------------
017800     IF       BLD-BUILD-NAME = SPACES
017900              MOVE "N" TO PV-VALID-FLAG
018000              MOVE "PV04" TO WS-RM-CODE
018100              MOVE "Build name is blank" TO WS-RM-TEXT
018200              MOVE WS-RM-FULL TO PV-REJECT-REASON
018300              GO TO AB020-EXIT.
018400     IF       BLD-PART-COUNT < 1
018500              MOVE "N" TO PV-VALID-FLAG
018600              MOVE "PV05" TO WS-RM-CODE
018700              MOVE "Build has no part ids" TO WS-RM-TEXT
018800              MOVE WS-RM-FULL TO PV-REJECT-REASON
018900              GO TO AB020-EXIT.
019000     MOVE     ZERO TO WS-SUB.
019100 AB020-LOOP.
019200     ADD      1 TO WS-SUB.
019300     IF       WS-SUB > BLD-PART-COUNT
019400              GO TO AB020-EXIT.
019500     IF       BLD-PART-IDS (WS-SUB) NOT NUMERIC
019600              MOVE "N" TO PV-VALID-FLAG
019700              MOVE "PV06" TO WS-RM-CODE
019800              MOVE "Build part id not numeric" TO WS-RM-TEXT
019900              MOVE WS-RM-FULL TO PV-REJECT-REASON
020000              GO TO AB020-EXIT.
020100     GO       TO AB020-LOOP.
020200*
020300 AB020-EXIT.
020400     EXIT.
020500*
