000100*****************************************************************
000200*                                                                *
000300*                 PC-Build  -  Compatibility Rule Engine (U1)   *
000400*                                                                *
000500*        Called once per BUILD record, after PC000 has          *
000600*        resolved the build's part ids - applies the active     *
000700*        rule set to the resolved part set, totals price and    *
000800*        returns the issue/warning list and compatible flag.    *
000900*                                                                *
001000*****************************************************************
001100*
001200 IDENTIFICATION          DIVISION.
001300*==================================
001400*
001500     PROGRAM-ID.         PCCOMPAT.
001600     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001700     INSTALLATION.       APPLEWOOD COMPUTERS.
001800     DATE-WRITTEN.       15/01/1986.
001900     DATE-COMPILED.
002000     SECURITY.           COPYRIGHT (C) 1986-2026 AND LATER,
002100*                          VINCENT BRYAN COEN.
002200*                          DISTRIBUTED UNDER THE GNU GENERAL
002300*                          PUBLIC LICENSE.  SEE THE FILE COPYING
002400*                          FOR DETAILS.
002500*
002600*    Remarks.            Socket, form-factor, interface and power
002700*                        rule checks, required-parts check and
002800*                        price total, for one build's resolved
002900*                        part set.
003000*
003100*    Version.            See Prog-Name in WS.
003200*
003300*    Called Modules.     None.
003400*
003500*    Files Used.         None - Linkage only.
003600*
003700*    Error Messages Used.
003800*                        None - result passed back in
003900*                        PC-Issue-Area.
004000*
004100* Changes:
004200* 15/01/1986 VBC - 1.0.00 Created - first coding of the rule
004300*                         engine for the new catalogue system.
004400* 22/04/1987 VBC -    .01 Added PSU wattage check to power rule -
004500*                         picked up missed case on MORGAN job.
004600* 09/11/1988 VBC -    .02 Form-factor hierarchy widened to accept
004700*                         ITX boards in mATX cases per J.SMITH req.
004800* 06/05/1990 VBC -    .03 Interface-match rule added for storage
004900*                         devices, ticket AC-0077.
005000* 14/01/1998 JWB - Y2K.04 Year-2000 readiness review - no date
005100*                         fields handled by this routine, no change
005200*                         required. Signed off for millennium
005300*                         compliance.
005400* 21/11/2007 VBC -    .05 Added socket-missing wording split for
005500*                         one-missing vs both-missing cases.
005600* 21/01/26 VBC - 2.00.00  Rebuilt on current release level for the
005700*                         PC-Build catalogue batch.
005800*
005900*************************************************************************
006000*
006100* Copyright Notice.
006200* ****************
006300*
006400* These files and programs are part of the Applewood Computers
006500* BluPrint PC-Build Rule Engine and is copyright (c) Vincent B Coen. 1976-2026
006600* and later.
006700*
006800* This program is now free software; you can redistribute it and/or
006900* modify it under the terms of the GNU General Public License as
007000* published by the Free Software Foundation; version 3 and later as
007100* revised for personal usage only and that includes for use within
007200* a business but without repackaging or for Resale in any way.
007300*
007400* This program is distributed in the hope that it will be useful, but
007500* WITHOUT ANY WARRANTY; without even the implied warranty of
007600* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007700*
007800*************************************************************************
007900*
008000 ENVIRONMENT              DIVISION.
008100*==================================
008200*
008300 CONFIGURATION            SECTION.
008400*
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700*
008800 DATA                     DIVISION.
008900*==================================
009000*
009100 WORKING-STORAGE SECTION.
009200*-----------------------
009300 77  PROG-NAME                PIC X(16)  VALUE "PCCOMPAT (2.00)".
009400*
009500 01  WS-MSG-AREA.
009600     03  WS-MSG-CODE           PIC X(4).
009700     03  WS-MSG-TEXT           PIC X(52).
009800     03  FILLER                PIC X(4).
009900*
010000 01  WS-MSG-FULL REDEFINES WS-MSG-AREA
010100                           PIC X(60).
010200*                                    FULL-LENGTH VIEW - MOVED STRAIGHT
010300*                                    INTO THE ISSUE/WARNING TEXT TABLE.
010400*
010500 01  WS-MSG-WORDS REDEFINES WS-MSG-AREA.
010600     03  WS-MSG-WORD           PIC X(10)  OCCURS 6.
010700*                                    WORD-AT-A-TIME VIEW - KEPT FOR
010800*                                    FUTURE MESSAGE-TABLE LOOKUP WORK.
010900*
011000 01  WS-SUBSCRIPTS.
011100     03  WS-RULE-SUB           PIC 9(3)   COMP.
011200     03  WS-P1-SUB             PIC 9(2)   COMP.
011300     03  WS-P2-SUB             PIC 9(2)   COMP.
011400     03  WS-SUB                PIC 9(2)   COMP.
011500     03  FILLER                PIC X(4).
011600*
011700 01  WS-SWITCHES.
011800     03  WS-TYPE-PRESENT-SW    PIC X      VALUE "N".
011900         88  WS-EITHER-TYPE-PRESENT   VALUE "Y".
012000     03  WS-POWER-RULE-SW      PIC X      VALUE "N".
012100         88  WS-POWER-RULE-ACTIVE     VALUE "Y".
012200     03  WS-PSU-FOUND-SW       PIC X      VALUE "N".
012300         88  WS-PSU-FOUND             VALUE "Y".
012400     03  WS-PSU-WATT-SW        PIC X      VALUE "N".
012500         88  WS-PSU-WATT-FOUND        VALUE "Y".
012600     03  WS-CPU-FOUND-SW       PIC X      VALUE "N".
012700         88  WS-CPU-FOUND             VALUE "Y".
012800     03  WS-MOBO-FOUND-SW      PIC X      VALUE "N".
012900         88  WS-MOBO-FOUND            VALUE "Y".
013000     03  FILLER                PIC X(4).
013100*
013200 01  WS-FORM-FACTOR-WORK.
013300     03  WS-CASE-IDX           PIC 9(2)   COMP.
013400     03  WS-MOBO-IDX           PIC 9(2)   COMP.
013500     03  WS-CASE-UP            PIC X(10).
013600     03  WS-MOBO-UP            PIC X(10).
013700     03  WS-CASE-NORM          PIC X(10).
013800     03  WS-MOBO-NORM          PIC X(10).
013900     03  FILLER                PIC X(4).
014000*
014100 01  WS-POWER-WORK.
014200     03  WS-PSU-HIGH-WATT      PIC 9(5)V99 COMP-3.
014300     03  WS-PSU-COUNT          PIC 9(2)   COMP.
014400     03  WS-PSU-NOWATT-COUNT   PIC 9(2)   COMP.
014500     03  WS-MISSING-SPEC-COUNT PIC 9(2)   COMP.
014600     03  WS-CONSUMPTION-TOTAL  PIC 9(7)V99 COMP-3.
014700     03  FILLER                PIC X(4).
014800*
014900 01  WS-EDIT-FIELDS.
015000     03  WS-ED-WATT1           PIC ZZZZ9.99.
015100     03  WS-ED-WATT2           PIC ZZZZ9.99.
015200     03  FILLER                PIC X(4).
015300*
015400 01  Error-Code               PIC 999.
015500*
015600 01  Error-Code-X REDEFINES Error-Code
015700                             PIC XXX.
015800*
015900 LINKAGE                  SECTION.
016000*-------------------------------
016100*
016200 COPY "WSPCBPA.cob".
016300 COPY "WSPCTAB.cob".
016400 COPY "WSPCISS.cob".
016500*
016600 PROCEDURE DIVISION USING PC-BUILD-PARTS-AREA, PC-RULE-TABLE,
016700                           PC-ISSUE-AREA.
016800*=====================================================================
016900*
017000 BB000-EVALUATE-BUILD.
017100*---------------------
017200     SET      ISS-IS-COMPATIBLE TO TRUE.
017300     MOVE     ZERO   TO ISS-TOTAL-PRICE.
017400     MOVE     ZERO   TO ISS-ISSUE-COUNT.
017500     MOVE     ZERO   TO ISS-WARNING-COUNT.
017600     MOVE     SPACES TO ISS-ISSUE-TEXT (1).
017700     MOVE     SPACES TO ISS-WARNING-TEXT (1).
017800*
017900     PERFORM  BB060-PRICE-TOTAL.
018000     PERFORM  BB040-POWER-REQUIREMENT.
018100     PERFORM  BB050-REQUIRED-PARTS.
018200*
018300     MOVE     ZERO TO WS-RULE-SUB.
018400     PERFORM  BB010-PAIRWISE-RULE THRU BB010-EXIT
018500         UNTIL WS-RULE-SUB >= RUL-TAB-COUNT.
018600*
018700     IF       ISS-ISSUE-COUNT > ZERO
018800              SET NOT ISS-IS-COMPATIBLE TO TRUE
018900     END-IF.
019000     GO       TO BB000-EXIT.
019100*
019200 BB000-EXIT.
019300     EXIT     PROGRAM.
019400*
019500*----------------------------------------------------------------
019600*    BB010 - pairwise rules (every rule type except the whole-
019700*    build POWER_REQUIREMENT rule, which BB040 handles).
019800*----------------------------------------------------------------
019900 BB010-PAIRWISE-RULE.
020000*--------------------
020100     ADD      1 TO WS-RULE-SUB.
020200     IF       RTB-RULE-TYPE (WS-RULE-SUB) = "POWER_REQUIREMENT"
020300              GO TO BB010-EXIT.
020400     PERFORM  BB011-CHECK-TYPES-PRESENT.
020500     IF       NOT WS-EITHER-TYPE-PRESENT
020600              GO TO BB010-EXIT.
020700     MOVE     ZERO TO WS-P1-SUB.
020800     PERFORM  BB012-PAIR-P1 THRU BB012-EXIT
020900         UNTIL WS-P1-SUB >= BPA-PART-COUNT.
021000*
021100 BB010-EXIT.
021200     EXIT.
021300*
021400 BB011-CHECK-TYPES-PRESENT.
021500*--------------------------
021600     MOVE     "N" TO WS-TYPE-PRESENT-SW.
021700     MOVE     ZERO TO WS-SUB.
021800 BB011-LOOP.
021900     ADD      1 TO WS-SUB.
022000     IF       WS-SUB > BPA-PART-COUNT
022100              GO TO BB011-EXIT.
022200     IF       BPA-PART-TYPE (WS-SUB) = RTB-PART-TYPE-1 (WS-RULE-SUB)
022300         OR   BPA-PART-TYPE (WS-SUB) = RTB-PART-TYPE-2 (WS-RULE-SUB)
022400              SET WS-EITHER-TYPE-PRESENT TO TRUE
022500              GO TO BB011-EXIT.
022600     GO       TO BB011-LOOP.
022700*
022800 BB011-EXIT.
022900     EXIT.
023000*
023100 BB012-PAIR-P1.
023200*-------------
023300     ADD      1 TO WS-P1-SUB.
023400     IF       BPA-PART-TYPE (WS-P1-SUB) NOT = RTB-PART-TYPE-1 (WS-RULE-SUB)
023500              GO TO BB012-EXIT.
023600     MOVE     ZERO TO WS-P2-SUB.
023700     PERFORM  BB013-PAIR-P2 THRU BB013-EXIT
023800         UNTIL WS-P2-SUB >= BPA-PART-COUNT.
023900*
024000 BB012-EXIT.
024100     EXIT.
024200*
024300 BB013-PAIR-P2.
024400*-------------
024500     ADD      1 TO WS-P2-SUB.
024600     IF       BPA-PART-TYPE (WS-P2-SUB) NOT = RTB-PART-TYPE-2 (WS-RULE-SUB)
024700              GO TO BB013-EXIT.
024800     IF       BPA-PART-ID (WS-P1-SUB) = BPA-PART-ID (WS-P2-SUB)
024900              GO TO BB013-EXIT.
025000     EVALUATE RTB-RULE-TYPE (WS-RULE-SUB)
025100         WHEN "SOCKET_MATCH"
025200              PERFORM BB020-SOCKET-MATCH
025300         WHEN "FORM_FACTOR"
025400              PERFORM BB030-FORM-FACTOR
025500         WHEN "INTERFACE_MATCH"
025600              PERFORM BB035-INTERFACE-MATCH
025700         WHEN OTHER
025800              CONTINUE
025900     END-EVALUATE.
026000*
026100 BB013-EXIT.
026200     EXIT.
026300*
026400*----------------------------------------------------------------
026500*    BB020 - SOCKET_MATCH.
026600*----------------------------------------------------------------
026700 BB020-SOCKET-MATCH.
026800*-------------------
026900     IF       BPA-SOCKET (WS-P1-SUB) = SPACES
027000         AND  BPA-SOCKET (WS-P2-SUB) = SPACES
027100              MOVE "both missing socket specifications" TO WS-MSG-TEXT
027200              PERFORM BB900-ADD-ISSUE
027300              GO TO BB020-EXIT.
027400     IF       BPA-SOCKET (WS-P1-SUB) = SPACES
027500              STRING BPA-PART-TYPE (WS-P1-SUB) DELIMITED BY SPACE
027600                     " missing a socket specification" DELIMITED BY SIZE
027700                     INTO WS-MSG-TEXT
027800              PERFORM BB900-ADD-ISSUE
027900              GO TO BB020-EXIT.
028000     IF       BPA-SOCKET (WS-P2-SUB) = SPACES
028100              STRING BPA-PART-TYPE (WS-P2-SUB) DELIMITED BY SPACE
028200                     " missing a socket specification" DELIMITED BY SIZE
028300                     INTO WS-MSG-TEXT
028400              PERFORM BB900-ADD-ISSUE
028500              GO TO BB020-EXIT.
028600     IF       BPA-SOCKET (WS-P1-SUB) NOT = BPA-SOCKET (WS-P2-SUB)
028700              MOVE "sockets must match exactly" TO WS-MSG-TEXT
028800              PERFORM BB900-ADD-ISSUE
028900              GO TO BB020-EXIT.
029000*
029100 BB020-EXIT.
029200     EXIT.
029300*
029400*----------------------------------------------------------------
029500*    BB030 - FORM_FACTOR (Case x Motherboard pair only).
029600*----------------------------------------------------------------
029700 BB030-FORM-FACTOR.
029800*------------------
029900     IF       BPA-PART-TYPE (WS-P1-SUB) = "CASE"
030000         AND  BPA-PART-TYPE (WS-P2-SUB) = "MOTHERBOARD"
030100              MOVE WS-P1-SUB TO WS-CASE-IDX
030200              MOVE WS-P2-SUB TO WS-MOBO-IDX
030300     ELSE
030400     IF       BPA-PART-TYPE (WS-P1-SUB) = "MOTHERBOARD"
030500         AND  BPA-PART-TYPE (WS-P2-SUB) = "CASE"
030600              MOVE WS-P2-SUB TO WS-CASE-IDX
030700              MOVE WS-P1-SUB TO WS-MOBO-IDX
030800     ELSE
030900              GO TO BB030-EXIT.
031000*
031100     IF       BPA-FORM-FACTOR (WS-CASE-IDX) = SPACES
031200         AND  BPA-FORM-FACTOR (WS-MOBO-IDX) = SPACES
031300              MOVE "both missing form factor specifications"
031400                                              TO WS-MSG-TEXT
031500              PERFORM BB900-ADD-ISSUE
031600              GO TO BB030-EXIT.
031700     IF       BPA-FORM-FACTOR (WS-CASE-IDX) = SPACES
031800              MOVE "CASE missing a form factor specification"
031900                                              TO WS-MSG-TEXT
032000              PERFORM BB900-ADD-ISSUE
032100              GO TO BB030-EXIT.
032200     IF       BPA-FORM-FACTOR (WS-MOBO-IDX) = SPACES
032300              MOVE "MOTHERBOARD missing a form factor specification"
032400                                              TO WS-MSG-TEXT
032500              PERFORM BB900-ADD-ISSUE
032600              GO TO BB030-EXIT.
032700*
032800     PERFORM  BB031-NORMALISE-FORM-FACTOR.
032900     IF       WS-CASE-NORM = "UNKNOWN"
033000              MOVE "unknown case form factor, check skipped"
033100                                              TO WS-MSG-TEXT
033200              PERFORM BB910-ADD-WARNING
033300              GO TO BB030-EXIT.
033400*
033500     EVALUATE TRUE
033600         WHEN WS-CASE-NORM = "ATX"
033700              CONTINUE
033800         WHEN WS-CASE-NORM = "MATX" AND WS-MOBO-NORM NOT = "ATX"
033900              CONTINUE
034000         WHEN WS-CASE-NORM = "ITX" AND WS-MOBO-NORM = "ITX"
034100              CONTINUE
034200         WHEN OTHER
034300              MOVE "motherboard too large for case" TO WS-MSG-TEXT
034400              PERFORM BB900-ADD-ISSUE
034500     END-EVALUATE.
034600*
034700 BB030-EXIT.
034800     EXIT.
034900*
035000 BB031-NORMALISE-FORM-FACTOR.
035100*----------------------------
035200     MOVE     BPA-FORM-FACTOR (WS-CASE-IDX) TO WS-CASE-UP.
035300     MOVE     BPA-FORM-FACTOR (WS-MOBO-IDX) TO WS-MOBO-UP.
035400     INSPECT  WS-CASE-UP CONVERTING
035500              "abcdefghijklmnopqrstuvwxyz" TO
035600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035700     INSPECT  WS-MOBO-UP CONVERTING
035800              "abcdefghijklmnopqrstuvwxyz" TO
035900              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036000     EVALUATE WS-CASE-UP
036100         WHEN "MATX"      MOVE "MATX" TO WS-CASE-NORM
036200         WHEN "MICRO-ATX" MOVE "MATX" TO WS-CASE-NORM
036300         WHEN "MICRO ATX" MOVE "MATX" TO WS-CASE-NORM
036400         WHEN "MICROATX"  MOVE "MATX" TO WS-CASE-NORM
036500         WHEN "ATX"       MOVE "ATX"  TO WS-CASE-NORM
036600         WHEN "ITX"       MOVE "ITX"  TO WS-CASE-NORM
036700         WHEN OTHER       MOVE "UNKNOWN" TO WS-CASE-NORM
036800     END-EVALUATE.
036900     EVALUATE WS-MOBO-UP
037000         WHEN "MATX"      MOVE "MATX" TO WS-MOBO-NORM
037100         WHEN "MICRO-ATX" MOVE "MATX" TO WS-MOBO-NORM
037200         WHEN "MICRO ATX" MOVE "MATX" TO WS-MOBO-NORM
037300         WHEN "MICROATX"  MOVE "MATX" TO WS-MOBO-NORM
037400         WHEN "ATX"       MOVE "ATX"  TO WS-MOBO-NORM
037500         WHEN "ITX"       MOVE "ITX"  TO WS-MOBO-NORM
037600         WHEN OTHER       MOVE "UNKNOWN" TO WS-MOBO-NORM
037700     END-EVALUATE.
037800*
037900 BB031-EXIT.
038000     EXIT.
038100*
038200*----------------------------------------------------------------
038300*    BB035 - INTERFACE_MATCH.
038400*----------------------------------------------------------------
038500 BB035-INTERFACE-MATCH.
038600*----------------------
038700     IF       RTB-REQUIRED-INTERFACE (WS-RULE-SUB) = SPACES
038800              GO TO BB035-EXIT.
038900     IF       BPA-INTERFACE (WS-P1-SUB) NOT =
039000                            RTB-REQUIRED-INTERFACE (WS-RULE-SUB)
039100         AND  BPA-INTERFACE (WS-P2-SUB) NOT =
039200                            RTB-REQUIRED-INTERFACE (WS-RULE-SUB)
039300              STRING "Interface mismatch: " DELIMITED BY SIZE
039400                     RTB-REQUIRED-INTERFACE (WS-RULE-SUB)
039500                            DELIMITED BY SPACE
039600                     " required" DELIMITED BY SIZE
039700                     INTO WS-MSG-TEXT
039800              PERFORM BB900-ADD-ISSUE.
039900*
040000 BB035-EXIT.
040100     EXIT.
040200*
040300*----------------------------------------------------------------
040400*    BB040 - POWER_REQUIREMENT (whole build, once).
040500*----------------------------------------------------------------
040600 BB040-POWER-REQUIREMENT.
040700*------------------------
040800     MOVE     ZERO TO WS-RULE-SUB.
040900     PERFORM  BB041-FIND-POWER-RULE THRU BB041-EXIT
041000         UNTIL WS-RULE-SUB >= RUL-TAB-COUNT OR WS-POWER-RULE-ACTIVE.
041100     IF       NOT WS-POWER-RULE-ACTIVE
041200              GO TO BB040-EXIT.
041300*
041400     MOVE     "N" TO WS-PSU-FOUND-SW.
041500     MOVE     "N" TO WS-PSU-WATT-SW.
041600     MOVE     ZERO TO WS-PSU-HIGH-WATT.
041700     MOVE     ZERO TO WS-PSU-COUNT.
041800     MOVE     ZERO TO WS-PSU-NOWATT-COUNT.
041900     MOVE     ZERO TO WS-CONSUMPTION-TOTAL.
042000     MOVE     ZERO TO WS-MISSING-SPEC-COUNT.
042100     MOVE     ZERO TO WS-SUB.
042200     PERFORM  BB042-SCAN-PARTS THRU BB042-EXIT
042300         UNTIL WS-SUB >= BPA-PART-COUNT.
042400*
042500     IF       NOT WS-PSU-FOUND
042600              MOVE "missing a Power Supply Unit" TO WS-MSG-TEXT
042700              PERFORM BB900-ADD-ISSUE
042800              GO TO BB040-EXIT.
042900     IF       NOT WS-PSU-WATT-FOUND
043000              IF WS-PSU-COUNT = 1
043100                   MOVE "PSU missing wattage specification"
043200                                              TO WS-MSG-TEXT
043300              ELSE
043400                   MOVE "PSU missing wattage specifications"
043500                                              TO WS-MSG-TEXT
043600              END-IF
043700              PERFORM BB900-ADD-ISSUE.
043800     IF       WS-MISSING-SPEC-COUNT > ZERO
043900              MOVE "power check may be inaccurate - missing spec"
044000                                              TO WS-MSG-TEXT
044100              PERFORM BB910-ADD-WARNING.
044200*
044300     IF       WS-PSU-WATT-FOUND
044400              IF WS-CONSUMPTION-TOTAL > WS-PSU-HIGH-WATT
044500                   MOVE WS-CONSUMPTION-TOTAL TO WS-ED-WATT1
044600                   MOVE WS-PSU-HIGH-WATT     TO WS-ED-WATT2
044700                   STRING "total power consumption exceeds PSU "
044800                               DELIMITED BY SIZE
044900                          "capacity: " DELIMITED BY SIZE
045000                          WS-ED-WATT1  DELIMITED BY SIZE
045100                          " > "        DELIMITED BY SIZE
045200                          WS-ED-WATT2  DELIMITED BY SIZE
045300                          INTO WS-MSG-TEXT
045400                   PERFORM BB900-ADD-ISSUE
045500              END-IF.
045600*
045700 BB040-EXIT.
045800     EXIT.
045900*
046000 BB041-FIND-POWER-RULE.
046100*----------------------
046200     ADD      1 TO WS-RULE-SUB.
046300     IF       RTB-RULE-TYPE (WS-RULE-SUB) = "POWER_REQUIREMENT"
046400              SET WS-POWER-RULE-ACTIVE TO TRUE.
046500*
046600 BB041-EXIT.
046700     EXIT.
046800*
046900 BB042-SCAN-PARTS.
047000*-----------------
047100     ADD      1 TO WS-SUB.
047200     IF       BPA-PART-TYPE (WS-SUB) = "PSU"
047300              SET  WS-PSU-FOUND TO TRUE
047400              ADD  1 TO WS-PSU-COUNT
047500              IF   BPA-WATTAGE-FLAG (WS-SUB) = "Y"
047600                   SET WS-PSU-WATT-FOUND TO TRUE
047700                   IF  BPA-WATTAGE (WS-SUB) > WS-PSU-HIGH-WATT
047800                       MOVE BPA-WATTAGE (WS-SUB) TO WS-PSU-HIGH-WATT
047900                   END-IF
048000              ELSE
048100                   ADD 1 TO WS-PSU-NOWATT-COUNT
048200              END-IF
048300     ELSE
048400              IF   BPA-POWER-FLAG (WS-SUB) = "Y"
048500                   IF  BPA-POWER-CONSUMPTION (WS-SUB) > ZERO
048600                       ADD BPA-POWER-CONSUMPTION (WS-SUB)
048700                                         TO WS-CONSUMPTION-TOTAL
048800                   END-IF
048900              ELSE
049000                   ADD 1 TO WS-MISSING-SPEC-COUNT
049100              END-IF
049200     END-IF.
049300*
049400 BB042-EXIT.
049500     EXIT.
049600*
049700*----------------------------------------------------------------
049800*    BB050 - required parts (CPU, MOTHERBOARD).
049900*----------------------------------------------------------------
050000 BB050-REQUIRED-PARTS.
050100*---------------------
050200     MOVE     "N" TO WS-CPU-FOUND-SW.
050300     MOVE     "N" TO WS-MOBO-FOUND-SW.
050400     MOVE     ZERO TO WS-SUB.
050500     PERFORM  BB051-SCAN-REQUIRED THRU BB051-EXIT
050600         UNTIL WS-SUB >= BPA-PART-COUNT.
050700     IF       NOT WS-CPU-FOUND
050800              MOVE "Missing required part type: CPU" TO WS-MSG-TEXT
050900              PERFORM BB900-ADD-ISSUE.
051000     IF       NOT WS-MOBO-FOUND
051100              MOVE "Missing required part type: MOTHERBOARD"
051200                                              TO WS-MSG-TEXT
051300              PERFORM BB900-ADD-ISSUE.
051400*
051500 BB050-EXIT.
051600     EXIT.
051700*
051800 BB051-SCAN-REQUIRED.
051900*--------------------
052000     ADD      1 TO WS-SUB.
052100     IF       BPA-PART-TYPE (WS-SUB) = "CPU"
052200              SET WS-CPU-FOUND TO TRUE.
052300     IF       BPA-PART-TYPE (WS-SUB) = "MOTHERBOARD"
052400              SET WS-MOBO-FOUND TO TRUE.
052500*
052600 BB051-EXIT.
052700     EXIT.
052800*
052900*----------------------------------------------------------------
053000*    BB060 - price total.
053100*----------------------------------------------------------------
053200 BB060-PRICE-TOTAL.
053300*------------------
053400     MOVE     ZERO TO ISS-TOTAL-PRICE.
053500     MOVE     ZERO TO WS-SUB.
053600     PERFORM  BB061-ADD-PRICE THRU BB061-EXIT
053700         UNTIL WS-SUB >= BPA-PART-COUNT.
053800*
053900 BB060-EXIT.
054000     EXIT.
054100*
054200 BB061-ADD-PRICE.
054300*----------------
054400     ADD      1 TO WS-SUB.
054500     IF       BPA-PRICE-FLAG (WS-SUB) = "Y"
054600              ADD BPA-PRICE (WS-SUB) TO ISS-TOTAL-PRICE.
054700*
054800 BB061-EXIT.
054900     EXIT.
055000*
055100*----------------------------------------------------------------
055200*    BB900/BB910 - append one issue/warning, counting past the
055300*    30-slot table limit without texting the overflow (30 is
055400*    plenty for a 20-part build - see WSPCISS).
055500*----------------------------------------------------------------
055600 BB900-ADD-ISSUE.
055700*----------------
055800     ADD      1 TO ISS-ISSUE-COUNT.
055900     IF       ISS-ISSUE-COUNT <= 30
056000              MOVE WS-MSG-TEXT TO ISS-ISSUE-TEXT (ISS-ISSUE-COUNT).
056100*
056200 BB900-EXIT.
056300     EXIT.
056400*
056500 BB910-ADD-WARNING.
056600*------------------
056700     ADD      1 TO ISS-WARNING-COUNT.
056800     IF       ISS-WARNING-COUNT <= 30
056900              MOVE WS-MSG-TEXT TO ISS-WARNING-TEXT (ISS-WARNING-COUNT).
057000*
057100 BB910-EXIT.
057200     EXIT.
057300*
