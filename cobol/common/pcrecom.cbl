000100*****************************************************************
000200*                                                                *
000300*              PC-Build  -  Recommendation Engine (U4/U5)       *
000400*                                                                *
000500*        Called once per recommendation request - filters the  *
000600*        part table to a candidate list, scores and ranks it    *
000700*        and returns the top N as PC-Score-Area's result table.  *
000800*                                                                *
000900*****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*==================================
001300*
001400     PROGRAM-ID.         PCRECOM.
001500     AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001600     INSTALLATION.       APPLEWOOD COMPUTERS.
001700     DATE-WRITTEN.       17/01/1986.
001800     DATE-COMPILED.
001900     SECURITY.           COPYRIGHT (C) 1986-2026 AND LATER,
002000*                          VINCENT BRYAN COEN.
002100*                          DISTRIBUTED UNDER THE GNU GENERAL
002200*                          PUBLIC LICENSE.  SEE THE FILE COPYING
002300*                          FOR DETAILS.
002400*
002500*    Remarks.            Candidate filter, value score, heuristic
002600*                        performance estimate and reason text,
002700*                        ranked top N by score.
002800*
002900*    Version.            See Prog-Name in WS.
003000*
003100*    Called Modules.     None.
003200*
003300*    Files Used.         None - Linkage only.
003400*
003500*    Error Messages Used.
003600*                        None - result passed back in
003700*                        PC-Score-Area.
003800*
003900* Changes:
004000* 17/01/1986 VBC - 1.0.00 Created - candidate filter and value
004100*                         score lifted out of the old catalogue
004200*                         discount routine, ticket AC-0141.
004300* 03/08/1990 VBC -    .01 Performance heuristic added per part
004400*                         type, for the new recommendation report.
004500* 14/01/1998 JWB - Y2K.03 Year-2000 readiness review - no date
004600*                         fields handled by this routine, no change
004700*                         required. Signed off for millennium
004800*                         compliance.
004900* 19/02/2003 PJH -    .02 Reason text widened to join multiple
005000*                         qualifying reasons, request from
005100*                         B WALKER's catalogue review.
005200* 21/01/26 VBC - 2.00.00  Rebuilt on current release level for the
005300*                         PC-Build catalogue batch.
005400*
005500*************************************************************************
005600*
005700* Copyright Notice.
005800* ****************
005900*
006000* These files and programs are part of the Applewood Computers
006100* BluPrint PC-Build Rule Engine and is copyright (c) Vincent B Coen. 1976-2026
006200* and later.
006300*
006400* This program is now free software; you can redistribute it and/or
006500* modify it under the terms of the GNU General Public License as
006600* published by the Free Software Foundation; version 3 and later as
006700* revised for personal usage only and that includes for use within
006800* a business but without repackaging or for Resale in any way.
006900*
007000* This program is distributed in the hope that it will be useful, but
007100* WITHOUT ANY WARRANTY; without even the implied warranty of
007200* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007300*
007400*************************************************************************
007500*
007600 ENVIRONMENT              DIVISION.
007700*==================================
007800*
007900 CONFIGURATION            SECTION.
008000*
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300*
008400 DATA                     DIVISION.
008500*==================================
008600*
008700 WORKING-STORAGE SECTION.
008800*-----------------------
008900 77  PROG-NAME                PIC X(15)  VALUE "PCRECOM (2.00)".
009000*
009100 01  WS-CAND-TABLE.
009200     03  WS-CAND-COUNT         PIC 9(3)   COMP.
009300     03  WS-CAND-ENTRY         OCCURS 100.
009400         05  CND-PART-ID           PIC 9(6).
009500         05  CND-PART-NAME         PIC X(30).
009600         05  CND-PART-TYPE         PIC X(12).
009700         05  CND-PRICE             PIC 9(7)V99.
009800         05  CND-CORE-COUNT        PIC 9(3).
009900         05  CND-CLOCK-SPEED       PIC 9(3)V99.
010000         05  CND-MEMORY-SIZE       PIC 9(5).
010100         05  CND-SCORE             PIC 9(2)V99.
010200         05  CND-PERFORMANCE       PIC 9(2)V99.
010300         05  CND-REASON            PIC X(40).
010400         05  FILLER                PIC X(4).
010500*
010600 01  WS-SWAP-AREA.
010700     03  SWP-PART-ID           PIC 9(6).
010800     03  SWP-PART-NAME         PIC X(30).
010900     03  SWP-PART-TYPE         PIC X(12).
011000     03  SWP-PRICE             PIC 9(7)V99.
011100     03  SWP-CORE-COUNT        PIC 9(3).
011200     03  SWP-CLOCK-SPEED       PIC 9(3)V99.
011300     03  SWP-MEMORY-SIZE       PIC 9(5).
011400     03  SWP-SCORE             PIC 9(2)V99.
011500     03  SWP-PERFORMANCE       PIC 9(2)V99.
011600     03  SWP-REASON            PIC X(40).
011700     03  FILLER                PIC X(4).
011800*
011900 01  WS-WORK-FIELDS.
012000     03  WS-SUB                PIC 9(3)   COMP.
012100     03  WS-SUB2               PIC 9(3)   COMP.
012200     03  WS-MAX-CAND           PIC 9(3)   COMP.
012300     03  WS-REASON-PTR         PIC 9(2)   COMP.
012400     03  WS-EXCL-SW            PIC X      VALUE "N".
012500         88  WS-EXCLUDED           VALUE "Y".
012600     03  WS-SWAP-SW            PIC X      VALUE "N".
012700         88  WS-SWAP-MADE          VALUE "Y".
012800     03  WS-REASON-SW          PIC X      VALUE "N".
012900         88  WS-REASON-ANY         VALUE "Y".
013000     03  FILLER                PIC X(4).
013100*
013200 01  WS-CALC-FIELDS.
013300     03  WS-RATIO              PIC 9V9999 COMP-3.
013400     03  WS-BUDGET-80PCT       PIC 9(9)V99 COMP-3.
013500     03  WS-MIN-PERFORMANCE    PIC 9(2)V99 VALUE 5.00.
013600     03  WS-CORES              PIC 9(3)   COMP.
013700     03  WS-CLOCK              PIC 9(3)V99.
013800     03  WS-MEMORY             PIC 9(5)   COMP.
013900     03  WS-PERF-RAW           PIC 9(7)V9999 COMP-3.
014000     03  FILLER                PIC X(4).
014100*
014200 01  WS-REASON-AREA.
014300     03  WS-REASON-PART1       PIC X(24)  VALUE SPACES.
014400     03  WS-REASON-PART2       PIC X(12)  VALUE SPACES.
014500     03  FILLER                PIC X(4)   VALUE SPACES.
014600*
014700 01  WS-REASON-FULL REDEFINES WS-REASON-AREA
014800                           PIC X(40).
014900*                                    FULL-LENGTH VIEW - STRINGED INTO
015000*                                    FROM AD060 AND MOVED TO CND-REASON.
015100*
015200 01  WS-REASON-WORDS REDEFINES WS-REASON-AREA.
015300     03  WS-REASON-WORD        PIC X(8)   OCCURS 5.
015400*                                    WORD-AT-A-TIME VIEW - KEPT FOR
015500*                                    FUTURE MESSAGE-TABLE LOOKUP WORK.
015600*
015700 01  Error-Code               PIC 999.
015800*
015900 01  Error-Code-X REDEFINES Error-Code
016000                             PIC XXX.
016100*
016200 LINKAGE                  SECTION.
016300*-------------------------------
016400*
016500 COPY "WSPCTAB.cob".
016600 COPY "WSPCSCO.cob".
016700*
016800 PROCEDURE DIVISION USING PC-PART-TABLE, PC-SCORE-AREA.
016900*=====================================================================
017000*
017100 AD000-MAIN.
017200*----------
017300     IF       SCO-WANTED-COUNT = ZERO
017400              MOVE 10 TO SCO-WANTED-COUNT.
017500     COMPUTE  WS-MAX-CAND = SCO-WANTED-COUNT * 2.
017600     IF       WS-MAX-CAND > 100
017700              MOVE 100 TO WS-MAX-CAND.
017800     MOVE     ZERO TO WS-CAND-COUNT.
017900     MOVE     ZERO TO SCO-RESULT-COUNT.
018000     COMPUTE  WS-BUDGET-80PCT = SCO-BUDGET-AMOUNT * 0.80.
018100*
018200     MOVE     ZERO TO WS-SUB.
018300     PERFORM  AD010-SCAN-PART THRU AD010-EXIT
018400         UNTIL WS-SUB >= PRT-TAB-COUNT OR WS-CAND-COUNT >= 4000.
018500*
018600     PERFORM  AD020-SORT-BY-PRICE.
018700     IF       WS-CAND-COUNT > WS-MAX-CAND
018800              MOVE WS-MAX-CAND TO WS-CAND-COUNT.
018900*
019000     MOVE     ZERO TO WS-SUB.
019100     PERFORM  AD050-SCORE-CANDIDATE THRU AD050-EXIT
019200         UNTIL WS-SUB >= WS-CAND-COUNT.
019300*
019400     PERFORM  AD070-SORT-BY-SCORE.
019500*
019600     MOVE     ZERO TO WS-SUB.
019700     PERFORM  AD080-COPY-RESULT THRU AD080-EXIT
019800         UNTIL WS-SUB >= WS-CAND-COUNT OR
019900               SCO-RESULT-COUNT >= SCO-WANTED-COUNT.
020000     GO       TO AD000-EXIT.
020100*
020200 AD000-EXIT.
020300     EXIT     PROGRAM.
020400*
020500*----------------------------------------------------------------
020600*    AD010 - filter pass over the whole part table.  Candidates
020700*    are collected in table (ascending PART-ID) order - AD020
020800*    resorts them by price before the 2N cut-down.
020900*----------------------------------------------------------------
021000 AD010-SCAN-PART.
021100*---------------
021200     ADD      1 TO WS-SUB.
021300     IF       PTB-PRICE-FLAG (WS-SUB) NOT = "Y"
021400              GO TO AD010-EXIT.
021500     IF       PTB-PRICE (WS-SUB) NOT > ZERO
021600              GO TO AD010-EXIT.
021700     IF       SCO-TYPE-FILTER NOT = SPACES
021800         AND  PTB-PART-TYPE (WS-SUB) NOT = SCO-TYPE-FILTER
021900              GO TO AD010-EXIT.
022000     IF       PTB-PRICE (WS-SUB) > SCO-BUDGET-AMOUNT
022100              GO TO AD010-EXIT.
022200     PERFORM  AD011-CHECK-EXCLUDED.
022300     IF       WS-EXCLUDED
022400              GO TO AD010-EXIT.
022500     IF       WS-CAND-COUNT >= 100
022600              GO TO AD010-EXIT.
022700     ADD      1 TO WS-CAND-COUNT.
022800     MOVE     PTB-PART-ID (WS-SUB)      TO CND-PART-ID (WS-CAND-COUNT).
022900     MOVE     PTB-PART-NAME (WS-SUB)    TO CND-PART-NAME (WS-CAND-COUNT).
023000     MOVE     PTB-PART-TYPE (WS-SUB)    TO CND-PART-TYPE (WS-CAND-COUNT).
023100     MOVE     PTB-PRICE (WS-SUB)        TO CND-PRICE (WS-CAND-COUNT).
023200     MOVE     PTB-CORE-COUNT (WS-SUB)   TO CND-CORE-COUNT (WS-CAND-COUNT).
023300     MOVE     PTB-CLOCK-SPEED (WS-SUB)  TO CND-CLOCK-SPEED (WS-CAND-COUNT).
023400     MOVE     PTB-MEMORY-SIZE (WS-SUB)  TO CND-MEMORY-SIZE (WS-CAND-COUNT).
023500     MOVE     ZERO                      TO CND-SCORE (WS-CAND-COUNT).
023600     MOVE     ZERO                      TO CND-PERFORMANCE (WS-CAND-COUNT).
023700     MOVE     SPACES                    TO CND-REASON (WS-CAND-COUNT).
023800*
023900 AD010-EXIT.
024000     EXIT.
024100*
024200 AD011-CHECK-EXCLUDED.
024300*---------------------
024400     MOVE     "N" TO WS-EXCL-SW.
024500     MOVE     ZERO TO WS-SUB2.
024600 AD011-LOOP.
024700     ADD      1 TO WS-SUB2.
024800     IF       WS-SUB2 > SCO-EXCLUDE-COUNT
024900              GO TO AD011-EXIT.
025000     IF       PTB-PART-ID (WS-SUB) = SCO-EXCLUDE-IDS (WS-SUB2)
025100              SET WS-EXCLUDED TO TRUE
025200              GO TO AD011-EXIT.
025300     GO       TO AD011-LOOP.
025400*
025500 AD011-EXIT.
025600     EXIT.
025700*
025800*----------------------------------------------------------------
025900*    AD020 - stable bubble sort, ascending CND-PRICE.  Candidate
026000*    count never exceeds 100, so a straight bubble sort is cheap
026100*    enough - no need for anything cleverer here.
026200*----------------------------------------------------------------
026300 AD020-SORT-BY-PRICE.
026400*--------------------
026500     IF       WS-CAND-COUNT < 2
026600              GO TO AD020-EXIT.
026700     MOVE     "Y" TO WS-SWAP-SW.
026800 AD020-PASS.
026900     IF       NOT WS-SWAP-MADE
027000              GO TO AD020-EXIT.
027100     MOVE     "N" TO WS-SWAP-SW.
027200     MOVE     ZERO TO WS-SUB.
027300     PERFORM  AD021-COMPARE-PRICE THRU AD021-EXIT
027400         UNTIL WS-SUB >= WS-CAND-COUNT - 1.
027500     GO       TO AD020-PASS.
027600*
027700 AD020-EXIT.
027800     EXIT.
027900*
028000 AD021-COMPARE-PRICE.
028100*--------------------
028200     ADD      1 TO WS-SUB.
028300     IF       CND-PRICE (WS-SUB) > CND-PRICE (WS-SUB + 1)
028400              MOVE WS-CAND-ENTRY (WS-SUB)     TO WS-SWAP-AREA
028500              MOVE WS-CAND-ENTRY (WS-SUB + 1) TO WS-CAND-ENTRY (WS-SUB)
028600              MOVE WS-SWAP-AREA                TO WS-CAND-ENTRY (WS-SUB + 1)
028700              MOVE "Y" TO WS-SWAP-SW.
028800*
028900 AD021-EXIT.
029000     EXIT.
029100*
029200*----------------------------------------------------------------
029300*    AD050 - value score (U4) and performance estimate (U5) for
029400*    one candidate, plus the recommendation reason text.
029500*----------------------------------------------------------------
029600 AD050-SCORE-CANDIDATE.
029700*----------------------
029800     ADD      1 TO WS-SUB.
029900     PERFORM  AD055-VALUE-SCORE.
030000     PERFORM  AD057-PERFORMANCE.
030100     PERFORM  AD060-BUILD-REASON.
030200*
030300 AD050-EXIT.
030400     EXIT.
030500*
030600 AD055-VALUE-SCORE.
030700*------------------
030800     IF       CND-PRICE (WS-SUB) NOT > ZERO
030900         OR   SCO-BUDGET-AMOUNT = ZERO
031000              MOVE ZERO TO CND-SCORE (WS-SUB)
031100              GO TO AD055-EXIT.
031200     COMPUTE  WS-RATIO = CND-PRICE (WS-SUB) / SCO-BUDGET-AMOUNT.
031300     EVALUATE TRUE
031400         WHEN WS-RATIO >= 0.10 AND WS-RATIO <= 0.30
031500              MOVE 8.00 TO CND-SCORE (WS-SUB)
031600         WHEN WS-RATIO > 0.30 AND WS-RATIO <= 0.50
031700              MOVE 7.00 TO CND-SCORE (WS-SUB)
031800         WHEN WS-RATIO > 0.50 AND WS-RATIO <= 0.70
031900              MOVE 6.00 TO CND-SCORE (WS-SUB)
032000         WHEN OTHER
032100              MOVE 5.00 TO CND-SCORE (WS-SUB)
032200     END-EVALUATE.
032300*
032400 AD055-EXIT.
032500     EXIT.
032600*
032700 AD057-PERFORMANCE.
032800*------------------
032900     EVALUATE CND-PART-TYPE (WS-SUB)
033000         WHEN "CPU"
033100              MOVE CND-CORE-COUNT (WS-SUB)  TO WS-CORES
033200              MOVE CND-CLOCK-SPEED (WS-SUB) TO WS-CLOCK
033300              IF   WS-CORES = ZERO
033400                   MOVE 4 TO WS-CORES
033500              END-IF
033600              IF   WS-CLOCK = ZERO
033700                   MOVE 2.0 TO WS-CLOCK
033800              END-IF
033900              COMPUTE WS-PERF-RAW = (WS-CORES * WS-CLOCK) / 5
034000         WHEN "GPU"
034100              MOVE CND-MEMORY-SIZE (WS-SUB)  TO WS-MEMORY
034200              MOVE CND-CLOCK-SPEED (WS-SUB)  TO WS-CLOCK
034300              IF   WS-MEMORY = ZERO
034400                   MOVE 4 TO WS-MEMORY
034500              END-IF
034600              IF   WS-CLOCK = ZERO
034700                   MOVE 1.0 TO WS-CLOCK
034800              END-IF
034900              COMPUTE WS-PERF-RAW = (WS-MEMORY * WS-CLOCK) / 2
035000         WHEN "RAM"
035100*                                    RAM SPEED IS QUOTED IN MHZ (2400,
035200*                                    3200 ...) - TOO WIDE FOR THE 3-DIGIT
035300*                                    CLOCK-SPEED FIELD SHARED WITH CPU/GPU,
035400*                                    SO THE 2400 DEFAULT IS A LITERAL HERE
035500*                                    RATHER THAN A MOVED WORKING FIELD.
035600              MOVE CND-MEMORY-SIZE (WS-SUB)  TO WS-MEMORY
035700              IF   WS-MEMORY = ZERO
035800                   MOVE 8 TO WS-MEMORY
035900              END-IF
036000              IF   CND-CLOCK-SPEED (WS-SUB) = ZERO
036100                   COMPUTE WS-PERF-RAW = (WS-MEMORY * 2400) / 3000
036200              ELSE
036300                   COMPUTE WS-PERF-RAW =
036400                       (WS-MEMORY * CND-CLOCK-SPEED (WS-SUB)) / 3000
036500              END-IF
036600         WHEN OTHER
036700              IF   CND-PRICE (WS-SUB) > ZERO
036800                   COMPUTE WS-PERF-RAW = CND-PRICE (WS-SUB) / 200
036900              ELSE
037000                   MOVE ZERO TO WS-PERF-RAW
037100              END-IF
037200     END-EVALUATE.
037300     IF       WS-PERF-RAW > 10
037400              MOVE 10.00 TO CND-PERFORMANCE (WS-SUB)
037500     ELSE
037600              MOVE WS-PERF-RAW TO CND-PERFORMANCE (WS-SUB).
037700*
037800 AD057-EXIT.
037900     EXIT.
038000*
038100*----------------------------------------------------------------
038200*    AD060 - recommendation reason text, built piece by piece
038300*    with a running STRING pointer (WS-REASON-PTR) so multiple
038400*    qualifying reasons are joined "; " - truncates naturally at
038500*    the 40-byte field width when more than one or two apply.
038600*----------------------------------------------------------------
038700 AD060-BUILD-REASON.
038800*-------------------
038900     MOVE     SPACES TO WS-REASON-AREA.
039000     MOVE     "N" TO WS-REASON-SW.
039100     MOVE     1 TO WS-REASON-PTR.
039200*
039300     IF       CND-SCORE (WS-SUB) > 8
039400              STRING "HIGH COMPATIBILITY MATCH" DELIMITED BY SIZE
039500                     INTO WS-REASON-FULL WITH POINTER WS-REASON-PTR
039600              SET WS-REASON-ANY TO TRUE.
039700*
039800     IF       CND-PRICE (WS-SUB) NOT > WS-BUDGET-80PCT
039900              IF   WS-REASON-ANY
040000                   STRING "; " DELIMITED BY SIZE
040100                          INTO WS-REASON-FULL WITH POINTER WS-REASON-PTR
040200              END-IF
040300              STRING "GOOD VALUE FOR BUDGET" DELIMITED BY SIZE
040400                     INTO WS-REASON-FULL WITH POINTER WS-REASON-PTR
040500              SET WS-REASON-ANY TO TRUE.
040600*
040700     IF       CND-PERFORMANCE (WS-SUB) >= WS-MIN-PERFORMANCE
040800              IF   WS-REASON-ANY
040900                   STRING "; " DELIMITED BY SIZE
041000                          INTO WS-REASON-FULL WITH POINTER WS-REASON-PTR
041100              END-IF
041200              STRING "MEETS PERFORMANCE REQUIREMENTS" DELIMITED BY SIZE
041300                     INTO WS-REASON-FULL WITH POINTER WS-REASON-PTR
041400              SET WS-REASON-ANY TO TRUE.
041500*
041600     IF       NOT WS-REASON-ANY
041700              MOVE "GOOD OVERALL MATCH" TO WS-REASON-FULL.
041800     MOVE     WS-REASON-FULL TO CND-REASON (WS-SUB).
041900*
042000 AD060-EXIT.
042100     EXIT.
042200*
042300*----------------------------------------------------------------
042400*    AD070 - stable bubble sort, descending CND-SCORE.  Ties stay
042500*    in their current (ascending price) order - see AD020.
042600*----------------------------------------------------------------
042700 AD070-SORT-BY-SCORE.
042800*--------------------
042900     IF       WS-CAND-COUNT < 2
043000              GO TO AD070-EXIT.
043100     MOVE     "Y" TO WS-SWAP-SW.
043200 AD070-PASS.
043300     IF       NOT WS-SWAP-MADE
043400              GO TO AD070-EXIT.
043500     MOVE     "N" TO WS-SWAP-SW.
043600     MOVE     ZERO TO WS-SUB.
043700     PERFORM  AD071-COMPARE-SCORE THRU AD071-EXIT
043800         UNTIL WS-SUB >= WS-CAND-COUNT - 1.
043900     GO       TO AD070-PASS.
044000*
044100 AD070-EXIT.
044200     EXIT.
044300*
044400 AD071-COMPARE-SCORE.
044500*--------------------
044600     ADD      1 TO WS-SUB.
044700     IF       CND-SCORE (WS-SUB) < CND-SCORE (WS-SUB + 1)
044800              MOVE WS-CAND-ENTRY (WS-SUB)     TO WS-SWAP-AREA
044900              MOVE WS-CAND-ENTRY (WS-SUB + 1) TO WS-CAND-ENTRY (WS-SUB)
045000              MOVE WS-SWAP-AREA                TO WS-CAND-ENTRY (WS-SUB + 1)
045100              MOVE "Y" TO WS-SWAP-SW.
045200*
045300 AD071-EXIT.
045400     EXIT.
045500*
045600*----------------------------------------------------------------
045700*    AD080 - copy the top SCO-WANTED-COUNT candidates out to the
045800*    caller's result table.
045900*----------------------------------------------------------------
046000 AD080-COPY-RESULT.
046100*------------------
046200     ADD      1 TO WS-SUB.
046300     ADD      1 TO SCO-RESULT-COUNT.
046400     MOVE     CND-PART-ID (WS-SUB)     TO SCR-PART-ID (SCO-RESULT-COUNT).
046500     MOVE     CND-PART-NAME (WS-SUB)   TO SCR-PART-NAME (SCO-RESULT-COUNT).
046600     MOVE     CND-PART-TYPE (WS-SUB)   TO SCR-PART-TYPE (SCO-RESULT-COUNT).
046700     MOVE     CND-PRICE (WS-SUB)       TO SCR-PRICE (SCO-RESULT-COUNT).
046800     MOVE     CND-SCORE (WS-SUB)       TO SCR-SCORE (SCO-RESULT-COUNT).
046900     MOVE     CND-REASON (WS-SUB)      TO SCR-REASON (SCO-RESULT-COUNT).
047000*
047100 AD080-EXIT.
047200     EXIT.
047300*
