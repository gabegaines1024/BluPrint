000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR FREE-TEXT REQUEST (INTENT INPUT)      *
000400*           OPTIONAL BATCH - FILE MAY BE EMPTY                  *
000500*                                                                *
000600*****************************************************************
000700*
000800* FILE SIZE 84 BYTES.
000900*
001000* 14/01/26 VBC - CREATED.
001050* 27/01/26 VBC - FILLER PAD TRIED, THEN TAKEN BACK OUT - FIELDS
001060*                BELOW ALREADY FOOT TO A CLEAN 84.        - VBC
001100*
001200 01  PC-REQUEST-RECORD.
001300     03  REQ-REQUEST-ID          PIC 9(4).
001400     03  REQ-REQUEST-TEXT        PIC X(80).
001500*                                    FREE TEXT - MAY BE MIXED CASE
001600*                                    ON INPUT, LOWERED BY PCINTENT.
001700*
