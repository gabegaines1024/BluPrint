000100*****************************************************************
000200*                                                                *
000300*   FD FOR THE PART CATALOGUE FILE - SEE WSPCPRT FOR LAYOUT    *
000400*                                                                *
000500*****************************************************************
000600*
000700* 19/01/26 VBC - CREATED.
000800*
000900 FD  PART-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 COPY "WSPCPRT.cob".
001200*
