000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR PROPOSED BUILD (INPUT TRANSACTION)    *
000400*        READ SEQUENTIAL, ANY ORDER - ONE PER PROPOSED BUILD    *
000500*                                                                *
000600*****************************************************************
000700*
000800* FILE SIZE 164 BYTES.
000900*
001000* 12/01/26 VBC - CREATED.
001100* 21/01/26 VBC - BLD-PART-IDS INCREASED FROM OCCURS 12 TO 20 -
001200*                CUSTOM LOOP BUILDS WERE REJECTING AT THE DOOR.
001250* 27/01/26 VBC - FILLER PAD TRIED AND TAKEN BACK OUT AGAIN - THE
001260*                FIELDS BELOW ALREADY FOOT TO A CLEAN 164, NO
001270*                ROOM LEFT TO PAD WITHOUT BUSTING THE RECORD.
001300*
001400 01  PC-BUILD-RECORD.
001500     03  BLD-BUILD-ID            PIC 9(6).
001600*                                    BUILD NUMBER.
001700     03  BLD-OWNER-ID            PIC 9(6).
001800*                                    OWNING USER.
001900     03  BLD-BUILD-NAME          PIC X(30).
002000*                                    MUST BE NON-BLANK.
002100     03  BLD-PART-COUNT          PIC 9(2).
002200*                                    NUMBER OF SLOTS USED, 1-20.
002300     03  BLD-PART-IDS            PIC 9(6) OCCURS 20.
002400*                                    REFERENCED PART IDS. 0=UNUSED SLOT.
002500*
