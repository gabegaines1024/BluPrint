000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR PC-BUILD PART MASTER                  *
000400*            (ONE REC PER PART - PRICED CATALOGUE ITEM)         *
000500*      USES PRT-PART-ID AS LOGICAL KEY - SORTED ASCENDING       *
000600*                ON THE MASTER FILE BY PC000                    *
000700*****************************************************************
000800*
000900* FILE SIZE 170 BYTES.
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 11/01/26 VBC - CREATED.
001400* 19/01/26 VBC - SPLIT WATTAGE/POWER-CONSUMPTION FLAGS OUT TO
001500*                SEPARATE BYTES SO A ZERO READING CAN BE TOLD
001600*                FROM A MISSING ONE - REQUEST FROM J ARCHER.
001700* 02/02/26 VBC - PRT-MANUFACTURER MAY BE BLANK - NOT AN ERROR.
001800*
001900 01  PC-PART-RECORD.
002000     03  PRT-PART-ID             PIC 9(6).
002100*                                    UNIQUE PART NUMBER.
002200     03  PRT-OWNER-ID            PIC 9(6).
002300*                                    OWNING USER ID.
002400     03  PRT-PART-NAME           PIC X(30).
002500*                                    DISPLAY NAME.
002600     03  PRT-PART-TYPE           PIC X(12).
002700*                                    CPU, GPU, RAM, MOTHERBOARD,
002800*                                    STORAGE, PSU, CASE, COOLER
002900*                                    (OTHERS ALLOWED).
003000     03  PRT-MANUFACTURER        PIC X(20).
003100*                                    MAY BE BLANK.
003200     03  PRT-PRICE               PIC 9(7)V99.
003300*                                    UNIT PRICE, USD. ZERO = UNPRICED.
003400     03  PRT-PRICE-FLAG          PIC X.
003500         88  PRT-PRICE-PRESENT       VALUE "Y".
003600         88  PRT-PRICE-ABSENT        VALUE "N".
003700     03  PRT-SOCKET              PIC X(10).
003800*                                    CPU/MOBO SOCKET CODE. BLANK=MISSING.
003900     03  PRT-FORM-FACTOR         PIC X(10).
004000*                                    ATX / MATX / ITX ETC. BLANK=MISSING.
004100     03  PRT-INTERFACE           PIC X(10).
004200*                                    STORAGE INTERFACE. BLANK=MISSING.
004300     03  PRT-WATTAGE             PIC 9(5)V99.
004400*                                    PSU OUTPUT - ONLY MEANINGFUL WHEN
004500*                                    PRT-WATTAGE-FLAG = "Y".
004600     03  PRT-WATTAGE-FLAG        PIC X.
004700         88  PRT-WATTAGE-PRESENT     VALUE "Y".
004800     03  PRT-POWER-CONSUMPTION   PIC 9(5)V99.
004900*                                    DRAW IN WATTS.
005000     03  PRT-POWER-FLAG          PIC X.
005100         88  PRT-POWER-PRESENT       VALUE "Y".
005200     03  PRT-CORE-COUNT          PIC 9(3).
005300*                                    CPU CORES.
005400     03  PRT-CLOCK-SPEED         PIC 9(3)V99.
005500*                                    GHZ (CPU/GPU).
005600     03  PRT-MEMORY-SIZE         PIC 9(5).
005700*                                    GB (GPU/RAM).
005800     03  PRT-STORAGE-CAPACITY    PIC 9(6).
005900*                                    GB.
006000     03  FILLER                  PIC X(21).
006100*                                    PAD TO 170 - ROOM FOR GROWTH.
006200*
