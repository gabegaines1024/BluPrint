000100*****************************************************************
000200*                                                                *
000300*   FILE-CONTROL ENTRY FOR THE RUN REPORT (PRINT) FILE          *
000400*                                                                *
000500*****************************************************************
000600*
000700* 20/01/26 VBC - CREATED.
000800*
000900     SELECT  PRINT-FILE
001000             ASSIGN TO RPTFILE
001100             ORGANIZATION IS LINE SEQUENTIAL
001200             FILE STATUS IS RPT-FILE-STATUS.
001300*
