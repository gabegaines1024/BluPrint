000100*****************************************************************
000200*                                                                *
000300*   FILE-CONTROL ENTRY FOR THE EVALUATED BUILD OUTPUT FILE      *
000400*                                                                *
000500*****************************************************************
000600*
000700* 19/01/26 VBC - CREATED.
000800*
000900     SELECT  EVALBLD-FILE
001000             ASSIGN TO EVALFILE
001100             ORGANIZATION IS LINE SEQUENTIAL
001200             FILE STATUS IS EVB-FILE-STATUS.
001300*
