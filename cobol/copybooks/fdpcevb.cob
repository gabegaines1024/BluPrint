000100*****************************************************************
000200*                                                                *
000300*   FD FOR THE EVALUATED BUILD FILE - SEE WSPCEVB FOR LAYOUT    *
000400*                                                                *
000500*****************************************************************
000600*
000700* 19/01/26 VBC - CREATED.
000800*
000900 FD  EVALBLD-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 COPY "WSPCEVB.cob".
001200*
