000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR EVALUATED BUILD (OUTPUT)              *
000400*       ONE REC PER BUILD READ, SAME ORDER AS BUILD INPUT       *
000500*                                                                *
000600*****************************************************************
000700*
000800* FILE SIZE 60 BYTES.
000900*
001000* 12/01/26 VBC - CREATED.
001100*
001200 01  PC-EVALBLD-RECORD.
001300     03  EVB-BUILD-ID            PIC 9(6).
001400     03  EVB-BUILD-NAME          PIC X(30).
001500     03  EVB-TOTAL-PRICE         PIC 9(9)V99.
001600*                                    SUM OF PART PRICES, ROUNDED.
001700     03  EVB-COMPATIBLE-FLAG     PIC X.
001800         88  EVB-IS-COMPATIBLE       VALUE "Y".
001900     03  EVB-ISSUE-COUNT         PIC 9(3).
002000     03  EVB-WARNING-COUNT       PIC 9(3).
002100     03  EVB-STATUS-CODE         PIC X(4).
002200*                                    "OK  ", "INCP" OR "RJCT".
002300     03  FILLER                  PIC X(2).
002400*                                    PAD TO 60.
002500*
