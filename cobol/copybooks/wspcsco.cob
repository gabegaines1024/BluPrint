000100*****************************************************************
000200*                                                                *
000300*   LINKAGE AREA - RECOMMENDATION REQUEST/RESULT PASSED         *
000400*        BETWEEN PC000 AND PCRECOM (U4/U5)                      *
000500*                                                                *
000600*****************************************************************
000700*
000800* 17/01/26 VBC - CREATED.
000850* 27/01/26 VBC - FILLER PADS ADDED.
000900*
001000 01  PC-SCORE-AREA.
001100     03  SCO-BUDGET-AMOUNT       PIC 9(9)V99     COMP-3.
001200     03  SCO-TYPE-FILTER         PIC X(12).
001300*                                    BLANK = NO TYPE FILTER.
001400     03  SCO-WANTED-COUNT        PIC 9(3)        COMP.
001500*                                    N - DEFAULT 10.
001600     03  SCO-EXCLUDE-COUNT       PIC 9(5)        COMP.
001650     03  FILLER                  PIC X(4).
001700     03  SCO-EXCLUDE-IDS         PIC 9(6)    OCCURS 4000.
001800     03  SCO-RESULT-COUNT        PIC 9(3)        COMP.
001850     03  FILLER                  PIC X(4).
001900     03  SCO-RESULT
002000                    OCCURS 1 TO 50 TIMES DEPENDING ON SCO-RESULT-COUNT.
002100         05  SCR-PART-ID             PIC 9(6).
002200         05  SCR-PART-NAME           PIC X(30).
002300         05  SCR-PART-TYPE           PIC X(12).
002400         05  SCR-PRICE               PIC 9(7)V99.
002500         05  SCR-SCORE               PIC 9(2)V99.
002600         05  SCR-REASON              PIC X(40).
002650         05  FILLER                  PIC X(4).
002700*
