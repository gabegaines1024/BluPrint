000100*****************************************************************
000200*                                                                *
000300*   FD FOR THE RUN REPORT FILE - REPORT WRITER CONTROLLED       *
000400*                                                                *
000500*****************************************************************
000600*
000700* 20/01/26 VBC - CREATED.
000800*
000900 FD  PRINT-FILE
001000     REPORTS ARE PC-RUN-REPORT.
001100*
