000100*****************************************************************
000200*                                                                *
000300*   WORKING STORAGE FOR RUN-CONTROL ACCUMULATORS                *
000400*      (PREVIOUSLY MODELLED AS A PER-RUN PARAMETER RECORD -     *
000500*       REFACTORED DOWN TO JUST THE TOTALS BLOCK BELOW, WHICH   *
000550*       HAS NO FILE OF ITS OWN)                                  *
000600*                                                                *
000700*****************************************************************
000800*
000900* 18/01/26 VBC - CREATED.
000950* 27/01/26 VBC - FILLER PADS ADDED TO BOTH GROUPS.
001000*
001100 01  PC-RUN-TOTALS.
001200     03  RUN-BUILDS-READ             PIC 9(5)    COMP-3.
001300     03  RUN-BUILDS-COMPATIBLE       PIC 9(5)    COMP-3.
001400     03  RUN-BUILDS-INCOMPATIBLE     PIC 9(5)    COMP-3.
001500     03  RUN-BUILDS-REJECTED         PIC 9(5)    COMP-3.
001600     03  RUN-TOTAL-ISSUES            PIC 9(7)    COMP-3.
001700     03  RUN-TOTAL-WARNINGS          PIC 9(7)    COMP-3.
001800     03  RUN-GRAND-TOTAL-PRICE       PIC 9(11)V99 COMP-3.
001900*                                    GRAND TOTAL PRICE OF COMPATIBLE
002000*                                    BUILDS ONLY.
002050     03  FILLER                      PIC X(4).
002100     03  RUN-INTENT-COUNTS.
002200         05  RUN-CNT-SET-BUDGET            PIC 9(5) COMP-3.
002300         05  RUN-CNT-SET-USE-CASE          PIC 9(5) COMP-3.
002400         05  RUN-CNT-REQUEST-PART          PIC 9(5) COMP-3.
002500         05  RUN-CNT-REQUEST-RECOMMEND     PIC 9(5) COMP-3.
002600         05  RUN-CNT-COMPLETE-BUILD        PIC 9(5) COMP-3.
002700         05  RUN-CNT-CHECK-COMPATIBLE      PIC 9(5) COMP-3.
002800         05  RUN-CNT-GENERAL               PIC 9(5) COMP-3.
002850         05  FILLER                        PIC X(4).
002900*
