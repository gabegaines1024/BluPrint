000100*****************************************************************
000200*                                                                *
000300*   LINKAGE AREA - RULE ENGINE RESULT (ISSUES, WARNINGS AND     *
000400*        PRICE TOTAL) PASSED BETWEEN PC000 AND PCCOMPAT         *
000500*                                                                *
000600*****************************************************************
000700*
000800* 16/01/26 VBC - CREATED.
000900*
001000 01  PC-ISSUE-AREA.
001100     03  ISS-COMPATIBLE-FLAG     PIC X.
001200         88  ISS-IS-COMPATIBLE       VALUE "Y".
001300     03  ISS-TOTAL-PRICE         PIC 9(9)V99     COMP-3.
001400     03  ISS-ISSUE-COUNT         PIC 9(3)        COMP.
001500     03  ISS-WARNING-COUNT       PIC 9(3)        COMP.
001600     03  ISS-ISSUE-TEXT          PIC X(60)   OCCURS 30.
001700     03  ISS-WARNING-TEXT        PIC X(60)   OCCURS 30.
001800*                                    30 IS PLENTY FOR A 20-PART BUILD -
001900*                                    EXCESS ISSUES ARE COUNTED BUT NOT
002000*                                    TEXTED, SEE PCCOMPAT BB000.
002050     03  FILLER                  PIC X(4).
002100*
