000100*****************************************************************
000200*                                                                *
000300*   LINKAGE AREA - RESOLVED BUILD PARTS PASSED FROM PC000 TO    *
000400*        PCCOMPAT (U1) FOR ONE BUILD AT A TIME                  *
000500*                                                                *
000600*****************************************************************
000700*
000800* 21/01/26 VBC - CREATED.
000900*
001000 01  PC-BUILD-PARTS-AREA.
001100     03  BPA-PART-COUNT          PIC 9(2)        COMP.
001150     03  FILLER                  PIC X(4).
001200     03  BPA-PART-ENTRY      OCCURS 20.
001300         05  BPA-PART-ID             PIC 9(6).
001400         05  BPA-PART-TYPE           PIC X(12).
001500         05  BPA-SOCKET              PIC X(10).
001600         05  BPA-FORM-FACTOR         PIC X(10).
001700         05  BPA-INTERFACE           PIC X(10).
001800         05  BPA-WATTAGE             PIC 9(5)V99.
001900         05  BPA-WATTAGE-FLAG        PIC X.
002000         05  BPA-POWER-CONSUMPTION   PIC 9(5)V99.
002100         05  BPA-POWER-FLAG          PIC X.
002200         05  BPA-PRICE               PIC 9(7)V99.
002300         05  BPA-PRICE-FLAG          PIC X.
002350         05  FILLER                  PIC X(4).
002400*
