000100*****************************************************************
000200*                                                                *
000300*   FILE-CONTROL ENTRY FOR THE NATURAL LANGUAGE REQUEST FILE    *
000400*                                                                *
000500*****************************************************************
000600*
000700* 19/01/26 VBC - CREATED.
000800*
000900     SELECT  REQUEST-FILE
001000             ASSIGN TO REQFILE
001100             ORGANIZATION IS LINE SEQUENTIAL
001200             FILE STATUS IS REQ-FILE-STATUS.
001300*
