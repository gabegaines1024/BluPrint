000100*****************************************************************
000200*                                                                *
000300*   LINKAGE AREA - VALIDATION CONTROL, SHARED BY PC000 WITH     *
000400*        PCVALID (U2) AND PCSPCVAL (U3)                         *
000500*                                                                *
000600*****************************************************************
000700*
000800* 21/01/26 VBC - CREATED.
000850* 27/01/26 VBC - FILLER PAD ADDED.
000900*
001000 01  PC-VALID-CONTROL.
001100     03  PV-FUNCTION             PIC X(5).
001200*                                    "PART " OR "BUILD" - TELLS
001300*                                    PCVALID WHICH RECORD TO CHECK.
001400     03  PV-VALID-FLAG           PIC X.
001500         88  PV-IS-VALID             VALUE "Y".
001600     03  PV-REJECT-REASON        PIC X(40).
001650     03  FILLER                  PIC X(4).
001700*
