000100*****************************************************************
000200*                                                                *
000300*   WORKING STORAGE FOR THE IN-CORE PART AND RULE TABLES        *
000400*        BUILT ONCE AT START OF RUN BY PC000, HELD FOR THE      *
000500*        LIFE OF THE RUN - PART TABLE SEARCHED BY BINARY        *
000600*        SEARCH (MASTER FILE ARRIVES SORTED ASCENDING).         *
000700*                                                                *
000800*****************************************************************
000900*
001000* 15/01/26 VBC - CREATED.
001100* 26/01/26 VBC - PART TABLE LIMIT RAISED 2000 TO 4000 - RAN OUT
001200*                OF ROOM ON THE COMBINED CATALOGUE TEST FILE.
001250* 27/01/26 VBC - FILLER PADS ADDED TO BOTH TABLE ENTRIES.
001300*
001400 01  PC-PART-TABLE.
001500     03  PRT-TAB-COUNT           PIC 9(5)        COMP.
001550     03  FILLER                  PIC X(4).
001600     03  PRT-TAB-ENTRY
001700                     OCCURS 1 TO 4000 TIMES DEPENDING ON PRT-TAB-COUNT
001800                     ASCENDING KEY IS PTB-PART-ID
001900                     INDEXED BY PTB-IDX.
002000         05  PTB-PART-ID             PIC 9(6).
002100         05  PTB-OWNER-ID            PIC 9(6).
002200         05  PTB-PART-NAME           PIC X(30).
002300         05  PTB-PART-TYPE           PIC X(12).
002400         05  PTB-MANUFACTURER        PIC X(20).
002500         05  PTB-PRICE               PIC 9(7)V99.
002600         05  PTB-PRICE-FLAG          PIC X.
002700         05  PTB-SOCKET              PIC X(10).
002800         05  PTB-FORM-FACTOR         PIC X(10).
002900         05  PTB-INTERFACE           PIC X(10).
003000         05  PTB-WATTAGE             PIC 9(5)V99.
003100         05  PTB-WATTAGE-FLAG        PIC X.
003200         05  PTB-POWER-CONSUMPTION   PIC 9(5)V99.
003300         05  PTB-POWER-FLAG          PIC X.
003400         05  PTB-CORE-COUNT          PIC 9(3).
003500         05  PTB-CLOCK-SPEED         PIC 9(3)V99.
003600         05  PTB-MEMORY-SIZE         PIC 9(5).
003700         05  PTB-STORAGE-CAPACITY    PIC 9(6).
003750         05  FILLER                  PIC X(4).
003800*
003900 01  PC-RULE-TABLE.
004000     03  RUL-TAB-COUNT           PIC 9(3)        COMP.
004050     03  FILLER                  PIC X(4).
004100     03  RUL-TAB-ENTRY
004200                     OCCURS 1 TO 200 TIMES DEPENDING ON RUL-TAB-COUNT.
004300*                                    ACTIVE RULES ONLY - SCANNED IN
004400*                                    SEQUENCE, NO KEY NEEDED.
004500         05  RTB-RULE-ID             PIC 9(4).
004600         05  RTB-PART-TYPE-1         PIC X(12).
004700         05  RTB-PART-TYPE-2         PIC X(12).
004800         05  RTB-RULE-TYPE           PIC X(20).
004900         05  RTB-REQUIRED-INTERFACE  PIC X(10).
004950         05  FILLER                  PIC X(4).
005000*
