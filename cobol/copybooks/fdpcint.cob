000100*****************************************************************
000200*                                                                *
000300*   FD FOR THE INTENT FILE - SEE WSPCINT FOR LAYOUT             *
000400*                                                                *
000500*****************************************************************
000600*
000700* 19/01/26 VBC - CREATED.
000800*
000900 FD  INTENT-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 COPY "WSPCINT.cob".
001200*
