000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR CLASSIFIED INTENT (OUTPUT)            *
000400*       ONE REC PER REQUEST, SAME ORDER AS REQUEST INPUT        *
000500*                                                                *
000600*****************************************************************
000700*
000800* FILE SIZE 33 BYTES.
000900*
001000* 14/01/26 VBC - CREATED.
001050* 27/01/26 VBC - FILLER PAD TRIED, THEN TAKEN BACK OUT - FIELDS
001060*                BELOW ALREADY FOOT TO A CLEAN 33.        - VBC
001100*
001200 01  PC-INTENT-RECORD.
001300     03  INT-REQUEST-ID          PIC 9(4).
001400     03  INT-INTENT              PIC X(22).
001500*                                    SET_BUDGET, SET_USE_CASE,
001600*                                    REQUEST_PART, REQUEST_RECOMMENDATION,
001700*                                    COMPLETE_BUILD, CHECK_COMPATIBILITY
001800*                                    OR GENERAL.
001900     03  INT-BUDGET-AMOUNT       PIC 9(7).
002000*                                    FIRST INTEGER AMOUNT FOUND. 0=NONE.
002100*
