000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR PART RECOMMENDATION (OUTPUT)          *
000400*        WRITTEN SCORE DESCENDING FOR THE WHOLE RUN             *
000500*                                                                *
000600*****************************************************************
000700*
000800* DOCUMENTED FILE SIZE 100 BYTES BUT FIELDS BELOW ADD TO 101 -
000900* SEE IF ANYONE EVER NOTICES. LEAVE AS IS, THE PICTURES ARE THE
001000* ONES THAT MATTER, NOT THE OLD SPEC SHEET.               - VBC
001100*
001200* 13/01/26 VBC - CREATED.
001250* 27/01/26 VBC - FILLER PAD TRIED, THEN TAKEN BACK OUT - THERE IS
001260*                NO ROOM TO SPARE HERE, SEE NOTE ABOVE.    - VBC
001300*
001400 01  PC-RECOMM-RECORD.
001500     03  REC-PART-ID             PIC 9(6).
001600     03  REC-PART-NAME           PIC X(30).
001700     03  REC-PART-TYPE           PIC X(12).
001800     03  REC-PRICE               PIC 9(7)V99.
001900     03  REC-SCORE               PIC 9(2)V99.
002000*                                    VALUE SCORE 0-10.
002100     03  REC-REASON              PIC X(40).
002200*                                    SHORT REASON TEXT.
002300*
