000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR COMPATIBILITY RULE TABLE              *
000400*         SEQUENTIAL FILE - LOADED ENTIRE INTO CORE BY PC000    *
000500*                                                                *
000600*****************************************************************
000700*
000800* FILE SIZE 70 BYTES.
000900*
001000* 11/01/26 VBC - CREATED.
001100* 24/01/26 VBC - RULE-TYPE WIDENED TO X(20) TO TAKE
001200*                "POWER_REQUIREMENT" - WAS X(12), TOO SHORT.
001300*
001400 01  PC-RULE-RECORD.
001500     03  RUL-RULE-ID             PIC 9(4).
001600*                                    RULE NUMBER.
001700     03  RUL-PART-TYPE-1         PIC X(12).
001800*                                    FIRST PART TYPE THE RULE BINDS.
001900     03  RUL-PART-TYPE-2         PIC X(12).
002000*                                    SECOND PART TYPE.
002100     03  RUL-RULE-TYPE           PIC X(20).
002200*                                    SOCKET_MATCH, FORM_FACTOR,
002300*                                    INTERFACE_MATCH, POWER_REQUIREMENT.
002400     03  RUL-REQUIRED-INTERFACE  PIC X(10).
002500*                                    ONLY FOR INTERFACE_MATCH. BLANK=NONE.
002600     03  RUL-ACTIVE-FLAG         PIC X.
002700         88  RUL-IS-ACTIVE           VALUE "Y".
002800*                                    "N" RULES ARE SKIPPED AT LOAD TIME.
002900     03  FILLER                  PIC X(11).
003000*                                    PAD TO 70.
003100*
